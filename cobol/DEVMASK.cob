000010*========================== DEVDB ================================*
000020* Authors: R Okafor
000030*
000040* License: MIT
000050*
000060* Date        Version  Description
000070* ----        -------  -----------
000080* 2021-07-02  1.0      First release - lightweight generator port
000090*================================================================*
000100
000110 IDENTIFICATION DIVISION.
000120*========================
000130
000140 PROGRAM-ID.             DEVMASK.
000150 AUTHOR.                 R OKAFOR.
000160 INSTALLATION.           DEVDB SYSTEMS GROUP.
000170 DATE-WRITTEN.           1988-04-22.
000180 DATE-COMPILED.
000190 SECURITY.               UNCLASSIFIED.
000200
000210*--------------------------------------------------------------*
000220* CHANGE LOG
000230*--------------------------------------------------------------*
000240* 1988-04-22  RAO  0015    FIRST RELEASE - KEEP/MASK/SYNTHESIZE
000250*                          DISPATCH AND SQL-LITERAL FORMATTING.
000260* 1988-05-30  RAO  0019    ADDED CATEGORY-MAP MASK TYPE.
000270* 1989-11-02  TLV  0032    DIGEST KEY NOW DET-KEY UNDERSCORE
000280*                          ORIGINAL VALUE, PER DBA GROUP RULING -
000290*                          SEE DEVHASH LOG SAME DATE.
000300* 1990-02-08  RAO  0041    ADDED NUMERIC-NOISE MASK TYPE - HEX
000310*                          DIGEST FOLDED TO A 0-99 PERCENT VIA
000320*                          REPEATED MOD-100 DIVIDE, NO NEW
000330*                          INTRINSIC FUNCTIONS REQUIRED.
000340* 1990-02-09  RAO  0042    NUMERIC-NOISE NOW HONOURS COLUMN
000350*                          DECIMAL-PLACES OF ZERO AS A WHOLE
000360*                          NUMBER COLUMN (SUPPRESS THE POINT).
000370* 1992-07-14  TLV  0067    ADDED EMAIL/PASSWORD-HASH/ADDRESS/
000380*                          CREDIT-CARD SYNTHESIZE TYPES.
000390* 1998-09-14  TLV  0103    Y2K REVIEW - NO DATE ARITHMETIC IN
000400*                          THIS PROGRAM, DATE COLUMNS PASS
000410*                          THROUGH AS TEXT. NO CHANGES REQUIRED.
000420* 2004-02-05  RAO  0141    RECOMPILED UNDER IBM-Z15 TARGET.
000430* 2013-05-19  TLV  0201    SQL-LITERAL QUOTE DOUBLING NOW STOPS
000440*                          AT THE VALUE'S TRUE LENGTH INSTEAD OF
000450*                          WALKING ALL 100 BYTES OF THE FIELD -
000460*                          WAS PADDING EVERY LITERAL OUT TO THE
000470*                          FULL COLUMN WIDTH WITH BLANKS.
000480*--------------------------------------------------------------*
000490
000500 ENVIRONMENT DIVISION.
000510*=====================
000520
000530 CONFIGURATION SECTION.
000540*----------------------
000550
000560 SOURCE-COMPUTER.
000570     IBM-Z15.
000580*    IBM-Z15 DEBUGGING MODE.
000590
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     CLASS DEV-HEX-DIGIT   IS '0' THRU '9' 'A' THRU 'F'
000630                               'a' THRU 'f'
000640     UPSI-0 ON  STATUS IS DEV-DEBUG-SW-ON
000650            OFF STATUS IS DEV-DEBUG-SW-OFF.
000660
000670 INPUT-OUTPUT SECTION.
000680*---------------------
000690
000700 FILE-CONTROL.
000710/
000720 DATA DIVISION.
000730*==============
000740
000750 FILE SECTION.
000760*-------------
000770
000780 WORKING-STORAGE SECTION.
000790*------------------------
000800
000810 01  W-ERROR-MSG             PIC X(20)       VALUE
000820     '**** DEVMASK error: '.
000830
000840 01  FILLER                  PIC X(01)       VALUE 'Y'.
000850     88  W-FIRST-CALL                        VALUE 'Y'.
000860     88  W-NOT-FIRST-CALL                    VALUE 'N'.
000870
000880
000890**** Standalone call counter - one call in, one column out, so this
000900**** doubles as a running count of columns this run has masked or
000910**** synthesized. Debug-only, not part of any file layout.
000920
000930 77  W-CALL-COUNT            PIC 9(07)   COMP    VALUE 0.
000940
000950 01  W-COMPILED-DATE.
000960     05  W-COMPILED-DATE-YYYY
000970                             PIC X(04).
000980     05  W-COMPILED-DATE-MM  PIC X(02).
000990     05  W-COMPILED-DATE-DD  PIC X(02).
001000     05  W-COMPILED-TIME-HH  PIC X(02).
001010     05  W-COMPILED-TIME-MM  PIC X(02).
001020     05  W-COMPILED-TIME-SS  PIC X(02).
001030     05  FILLER              PIC X(07).
001040
001050 01  W-DEVHASH-PROG          PIC X(08)       VALUE 'DEVHASH'.
001060 01  W-DEVHASH-PARAMETER.    COPY DEVHASHL.
001070
001080**** Working copy of the column value while it moves through the
001090**** KEEP/MASK/SYNTHESIZE dispatch, and the deterministic key
001100**** the current strategy is keyed on (mask key or synth key,
001110**** whichever branch is running).
001120
001130 01  W-WORK-AREA.
001140     05  W-WORK-VALUE        PIC X(100).
001150     05  W-DET-KEY           PIC X(30).
001160     05  W-HASH-KEY-BUILD    PIC X(131).
001170     05  W-HASH-KEY-PTR      PIC 9(03)  COMP.
001180     05  W-ORIG-VAL-LEN      PIC 9(03)  COMP.
001190     05  FILLER              PIC X(01).
001200
001210**** Hex-digit lookup table - built once from a literal so a
001220**** hex character can be turned into its 0-15 value with a
001230**** table search instead of an intrinsic function.
001240
001250 01  W-HEX-DIGITS-LIT        PIC X(16)       VALUE
001260     '0123456789abcdef'.
001270 01  W-HEX-DIGITS            REDEFINES W-HEX-DIGITS-LIT.
001280     05  W-HEX-DIGIT-OCC     OCCURS 16 TIMES
001290                             PIC X(01).
001300
001310 01  W-HEX-LOOKUP.
001320     05  W-HEX-CHAR          PIC X(01).
001330     05  W-HEX-VALUE         PIC 9(02)  COMP.
001340     05  W-HEX-DX            PIC 9(02)  COMP.
001350     05  W-HEX-DIGIT-DX      PIC 9(02)  COMP.
001360     05  W-HEX-MATCH-SW      PIC X(01).
001370         88  W-HEX-MATCH                     VALUE 'Y'.
001380         88  W-HEX-NO-MATCH                  VALUE 'N'.
001390     05  FILLER              PIC X(01).
001400
001410**** NUMERIC-NOISE work area. The extract carries every NUMBER
001420**** column zero-padded with 4 implied decimal digits per the
001430**** extract layout convention - W-ORIG-NUM reads that text
001440**** without an intrinsic function. Column DECIMAL-PLACES only
001450**** decides whether the printed literal shows a decimal point.
001460
001470 01  W-NUMERIC-WORK.
001480     05  W-ORIG-TEXT         PIC X(14).
001490     05  W-ORIG-NUM          REDEFINES W-ORIG-TEXT
001500                             PIC S9(9)V9(4).
001510     05  W-NOISE-ACCUM       PIC 9(02)  COMP  VALUE 0.
001520     05  W-NOISE-TEMP        PIC 9(04)  COMP.
001530     05  W-NOISE-QUOT        PIC 9(04)  COMP.
001540     05  W-NOISE-FACTOR      PIC SV9(4).
001550     05  W-PERCENT-FACTOR    PIC SV9(4).
001560     05  W-NOISE-AMOUNT      PIC S9(9)V9(4).
001570     05  W-RESULT-NUM        PIC S9(9)V9(4).
001580     05  W-RESULT-INT        PIC S9(9).
001590     05  FILLER              PIC X(02).
001600
001610**** Edited numeric pictures used only to render the noised
001620**** amount as text, and their X-picture redefinitions used to
001630**** hunt down the first significant digit (edited numerics are
001640**** blank before that point).
001650
001660 01  W-DISPLAY-AREA.
001670     05  W-EDIT-DECIMAL      PIC -(9)9.9(4).
001680     05  W-EDIT-DECIMAL-X    REDEFINES W-EDIT-DECIMAL
001690                             PIC X(15).
001700     05  W-EDIT-INTEGER      PIC -(9)9.
001710     05  W-EDIT-INTEGER-X    REDEFINES W-EDIT-INTEGER
001720                             PIC X(10).
001730     05  W-JUST-DX           PIC 9(02)  COMP.
001740     05  W-JUST-LEN          PIC 9(02)  COMP.
001750     05  FILLER              PIC X(02).
001760
001770 01  W-EMAIL-AREA.
001780     05  W-EMAIL-DOMAIN      PIC X(30).
001790     05  FILLER              PIC X(02).
001800
001810**** SQL single-quote literal assembly - the target is wider
001820**** than the source to leave room for doubled embedded quotes.
001830
001840 01  W-LITERAL-BUILD.
001850     05  W-LIT-SOURCE        PIC X(100).
001860     05  W-LIT-TARGET        PIC X(118).
001870     05  W-LIT-SRC-DX        PIC 9(03)  COMP.
001880     05  W-LIT-TGT-DX        PIC 9(03)  COMP.
001890     05  W-LIT-SRC-LEN       PIC 9(03)  COMP.
001900     05  FILLER              PIC X(02).
001910/
001920 LINKAGE SECTION.
001930*----------------
001940
001950 01  L-PARAMETER.            COPY DEVMSKL.
001960/
001970 PROCEDURE DIVISION USING L-PARAMETER.
001980*==================
001990
002000 MAIN.
002010*-----
002020
002030     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
002040
002050     ADD  1                  TO W-CALL-COUNT
002060D    DISPLAY 'DEVMASK  call number ' W-CALL-COUNT
002070     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
002080     .
002090 MAIN-EXIT.
002100     GOBACK.
002110/
002120 SUB-1000-START-UP.
002130*------------------
002140
002150     IF      W-NOT-FIRST-CALL
002160         GO TO SUB-1000-EXIT
002170     END-IF
002180
002190     SET  W-NOT-FIRST-CALL   TO TRUE
002200     MOVE FUNCTION WHEN-COMPILED
002210                             TO W-COMPILED-DATE
002220
002230D    DISPLAY 'DEVMASK  compiled on '
002240D        W-COMPILED-DATE-YYYY '/'
002250D        W-COMPILED-DATE-MM   '/'
002260D        W-COMPILED-DATE-DD   ' at '
002270D        W-COMPILED-TIME-HH   ':'
002280D        W-COMPILED-TIME-MM   ':'
002290D        W-COMPILED-TIME-SS
002300     .
002310 SUB-1000-EXIT.
002320     EXIT.
002330/
002340 SUB-2000-PROCESS.
002350*-----------------
002360
002370**** NULL bypass - a null source value is never masked, never
002380**** synthesized, and reaches DUMPFILE as the bare word NULL.
002390
002400     MOVE SPACES             TO MSK-OUT-LITERAL
002410
002420     IF      MSK-IS-NULL
002430         MOVE 'NULL'         TO MSK-OUT-LITERAL
002440         GO TO SUB-2000-EXIT
002450     END-IF
002460
002470     MOVE SPACES             TO W-WORK-VALUE
002480     MOVE MSK-ORIGINAL-VALUE TO W-WORK-VALUE
002490
002500     EVALUATE TRUE
002510       WHEN MSK-STRATEGY-MASK
002520         PERFORM SUB-9100-MASK-VALUE THRU SUB-9100-EXIT
002530
002540       WHEN MSK-STRATEGY-SYNTHESIZE
002550         PERFORM SUB-9200-SYNTH-VALUE THRU SUB-9200-EXIT
002560
002570       WHEN OTHER
002580****       KEEP, or an unrecognised strategy - column passes
002590****       through unchanged, same as this paragraph's own
002600****       fallback when a mask/synth subtype comes through
002610****       unrecognised.
002620         CONTINUE
002630     END-EVALUATE
002640
002650     PERFORM SUB-9900-FORMAT-LITERAL THRU SUB-9900-EXIT
002660     .
002670 SUB-2000-EXIT.
002680     EXIT.
002690/
002700 SUB-9100-MASK-VALUE.
002710*---------------------
002720
002730     IF      MSK-MASK-DET-KEY NOT = SPACES
002740         MOVE MSK-MASK-DET-KEY
002750                             TO W-DET-KEY
002760     ELSE
002770         MOVE MSK-DEFAULT-MASK-SALT
002780                             TO W-DET-KEY
002790     END-IF
002800
002810     PERFORM SUB-9800-BUILD-DIGEST THRU SUB-9800-EXIT
002820
002830     EVALUATE MSK-MASK-TYPE
002840       WHEN 'USERNAME'
002850         PERFORM SUB-9110-MASK-USERNAME THRU SUB-9110-EXIT
002860
002870       WHEN 'NUMERIC-NOISE'
002880         PERFORM SUB-9120-MASK-NUMERIC-NOISE THRU SUB-9120-EXIT
002890
002900       WHEN 'CATEGORY-MAP'
002910         PERFORM SUB-9130-MASK-CATEGORY-MAP THRU SUB-9130-EXIT
002920
002930       WHEN OTHER
002940         CONTINUE
002950     END-EVALUATE
002960     .
002970 SUB-9100-EXIT.
002980     EXIT.
002990/
003000 SUB-9110-MASK-USERNAME.
003010*------------------------
003020
003030     MOVE SPACES             TO W-WORK-VALUE
003040     STRING 'user_'          DELIMITED SIZE
003050            HSH-DIGEST-HEX(1 : 8)
003060                             DELIMITED SIZE
003070         INTO W-WORK-VALUE
003080     END-STRING
003090     .
003100 SUB-9110-EXIT.
003110     EXIT.
003120/
003130 SUB-9120-MASK-NUMERIC-NOISE.
003140*-----------------------------
003150
003160     MOVE SPACES             TO W-ORIG-TEXT
003170     MOVE MSK-ORIGINAL-VALUE(1 : 14)
003180                             TO W-ORIG-TEXT
003190
003200     PERFORM SUB-9840-HEX8-TO-PERCENT THRU SUB-9840-EXIT
003210
003220     COMPUTE W-PERCENT-FACTOR = MSK-MASK-PERCENT / 100
003230
003240     COMPUTE W-NOISE-AMOUNT ROUNDED =
003250         W-ORIG-NUM * W-NOISE-FACTOR * W-PERCENT-FACTOR
003260
003270     COMPUTE W-RESULT-NUM ROUNDED =
003280         W-ORIG-NUM + W-NOISE-AMOUNT
003290
003300     IF      MSK-DECIMAL-PLACES = 0
003310         COMPUTE W-RESULT-INT ROUNDED = W-RESULT-NUM
003320         MOVE W-RESULT-INT   TO W-EDIT-INTEGER
003330         PERFORM SUB-9860-LEFT-JUSTIFY-INTEGER THRU
003340                 SUB-9860-EXIT
003350     ELSE
003360         MOVE W-RESULT-NUM   TO W-EDIT-DECIMAL
003370         PERFORM SUB-9870-LEFT-JUSTIFY-DECIMAL THRU
003380                 SUB-9870-EXIT
003390     END-IF
003400     .
003410 SUB-9120-EXIT.
003420     EXIT.
003430/
003440 SUB-9130-MASK-CATEGORY-MAP.
003450*----------------------------
003460
003470     MOVE SPACES             TO W-WORK-VALUE
003480     STRING 'masked_'        DELIMITED SIZE
003490            HSH-DIGEST-HEX(1 : 6)
003500                             DELIMITED SIZE
003510         INTO W-WORK-VALUE
003520     END-STRING
003530     .
003540 SUB-9130-EXIT.
003550     EXIT.
003560/
003570 SUB-9200-SYNTH-VALUE.
003580*----------------------
003590
003600     IF      MSK-SYNTH-DET-KEY NOT = SPACES
003610         MOVE MSK-SYNTH-DET-KEY
003620                             TO W-DET-KEY
003630     ELSE
003640         MOVE MSK-DEFAULT-MASK-SALT
003650                             TO W-DET-KEY
003660     END-IF
003670
003680     PERFORM SUB-9800-BUILD-DIGEST THRU SUB-9800-EXIT
003690
003700     EVALUATE MSK-SYNTH-TYPE
003710       WHEN 'EMAIL'
003720         PERFORM SUB-9210-SYNTH-EMAIL THRU SUB-9210-EXIT
003730
003740       WHEN 'PASSWORD-HASH'
003750         PERFORM SUB-9220-SYNTH-PASSWORD-HASH THRU
003760                 SUB-9220-EXIT
003770
003780       WHEN 'ADDRESS'
003790         PERFORM SUB-9230-SYNTH-ADDRESS THRU SUB-9230-EXIT
003800
003810       WHEN 'CREDIT-CARD'
003820         PERFORM SUB-9240-SYNTH-CREDIT-CARD THRU SUB-9240-EXIT
003830
003840       WHEN OTHER
003850         CONTINUE
003860     END-EVALUATE
003870     .
003880 SUB-9200-EXIT.
003890     EXIT.
003900/
003910 SUB-9210-SYNTH-EMAIL.
003920*----------------------
003930
003940     IF      MSK-SYNTH-DOMAIN NOT = SPACES
003950         MOVE MSK-SYNTH-DOMAIN
003960                             TO W-EMAIL-DOMAIN
003970     ELSE
003980         IF      MSK-DEFAULT-EMAIL-DOMAIN NOT = SPACES
003990             MOVE MSK-DEFAULT-EMAIL-DOMAIN
004000                             TO W-EMAIL-DOMAIN
004010         ELSE
004020             MOVE 'dev.local'
004030                             TO W-EMAIL-DOMAIN
004040         END-IF
004050     END-IF
004060
004070     MOVE SPACES             TO W-WORK-VALUE
004080     STRING 'user'           DELIMITED SIZE
004090            HSH-DIGEST-HEX(1 : 6)
004100                             DELIMITED SIZE
004110            '@'              DELIMITED SIZE
004120            W-EMAIL-DOMAIN   DELIMITED SPACE
004130         INTO W-WORK-VALUE
004140     END-STRING
004150     .
004160 SUB-9210-EXIT.
004170     EXIT.
004180/
004190 SUB-9220-SYNTH-PASSWORD-HASH.
004200*------------------------------
004210
004220     MOVE SPACES             TO W-WORK-VALUE
004230     STRING '$2b$10$'        DELIMITED SIZE
004240            HSH-DIGEST-HEX(1  : 22)
004250                             DELIMITED SIZE
004260            '...'            DELIMITED SIZE
004270            HSH-DIGEST-HEX(23 : 9)
004280                             DELIMITED SIZE
004290         INTO W-WORK-VALUE
004300     END-STRING
004310     .
004320 SUB-9220-EXIT.
004330     EXIT.
004340/
004350 SUB-9230-SYNTH-ADDRESS.
004360*------------------------
004370
004380     MOVE SPACES             TO W-WORK-VALUE
004390     STRING HSH-DIGEST-HEX(1 : 8)
004400                             DELIMITED SIZE
004410            ' Fake St, Test City, TC 12345'
004420                             DELIMITED SIZE
004430         INTO W-WORK-VALUE
004440     END-STRING
004450     .
004460 SUB-9230-EXIT.
004470     EXIT.
004480/
004490 SUB-9240-SYNTH-CREDIT-CARD.
004500*----------------------------
004510
004520     MOVE SPACES             TO W-WORK-VALUE
004530     STRING 'XXXX-XXXX-XXXX-'
004540                             DELIMITED SIZE
004550            HSH-DIGEST-HEX(1 : 4)
004560                             DELIMITED SIZE
004570         INTO W-WORK-VALUE
004580     END-STRING
004590     .
004600 SUB-9240-EXIT.
004610     EXIT.
004620/
004630 SUB-9800-BUILD-DIGEST.
004640*-----------------------
004650
004660**** Hash key is DET-KEY, an underscore, and the original value -
004670**** ruling from the DBA group, 1989-11-02 (see DEVHASH log).
004680**** Original value is carried by its true length rather than
004690**** DELIMITED BY SPACE, so an embedded blank in a name/address/
004700**** free-text column does not truncate the hash key partway
004710**** through the value.
004720
004730     MOVE 100                TO W-ORIG-VAL-LEN
004740
004750     PERFORM SUB-9861-NOOP THRU SUB-9861-EXIT
004760         VARYING W-ORIG-VAL-LEN FROM 100 BY -1
004770         UNTIL W-ORIG-VAL-LEN < 1 OR
004780               MSK-ORIGINAL-VALUE(W-ORIG-VAL-LEN : 1) NOT = SPACE
004790
004800     MOVE SPACES             TO W-HASH-KEY-BUILD
004810     MOVE 1                  TO W-HASH-KEY-PTR
004820
004830     STRING W-DET-KEY        DELIMITED SPACE
004840            '_'              DELIMITED SIZE
004850            MSK-ORIGINAL-VALUE(1 : W-ORIG-VAL-LEN)
004860                             DELIMITED SIZE
004870         INTO W-HASH-KEY-BUILD
004880         WITH POINTER W-HASH-KEY-PTR
004890     END-STRING
004900
004910     COMPUTE HSH-KEY-LEN = W-HASH-KEY-PTR - 1
004920
004930     MOVE SPACES             TO HSH-KEY-TEXT
004940     MOVE W-HASH-KEY-BUILD(1 : HSH-KEY-LEN)
004950                             TO HSH-KEY-TEXT(1 : HSH-KEY-LEN)
004960
004970     CALL W-DEVHASH-PROG  USING W-DEVHASH-PARAMETER
004980     .
004990 SUB-9800-EXIT.
005000     EXIT.
005010/
005020 SUB-9840-HEX8-TO-PERCENT.
005030*--------------------------
005040
005050**** Folds the digest's first 8 hex characters into a 0-99
005060**** "percent of the noise band" via a repeated multiply-by-16-
005070**** add-digit-mod-100, so the running total never needs more
005080**** than two digits of storage - no intrinsic function needed
005090**** to turn 8 hex digits into a number that would not fit a
005100**** COMP-3 field this small.
005110
005120     MOVE 0                  TO W-NOISE-ACCUM
005130
005140     PERFORM SUB-9845-ACCUM-HEX-DIGIT THRU SUB-9845-EXIT
005150         VARYING W-HEX-DX FROM 1 BY 1 UNTIL W-HEX-DX > 8
005160
005170     COMPUTE W-NOISE-FACTOR = W-NOISE-ACCUM / 100
005180     .
005190 SUB-9840-EXIT.
005200     EXIT.
005210/
005220 SUB-9845-ACCUM-HEX-DIGIT.
005230*-------------------------
005240
005250     MOVE HSH-DIGEST-HEX(W-HEX-DX : 1)
005260                             TO W-HEX-CHAR
005270
005280     PERFORM SUB-9850-HEX-DIGIT-VALUE THRU SUB-9850-EXIT
005290
005300     COMPUTE W-NOISE-TEMP = W-NOISE-ACCUM * 16 + W-HEX-VALUE
005310
005320     DIVIDE W-NOISE-TEMP BY 100
005330         GIVING   W-NOISE-QUOT
005340         REMAINDER W-NOISE-ACCUM
005350     .
005360 SUB-9845-EXIT.
005370     EXIT.
005380/
005390 SUB-9850-HEX-DIGIT-VALUE.
005400*--------------------------
005410
005420     SET  W-HEX-NO-MATCH     TO TRUE
005430     MOVE 0                  TO W-HEX-VALUE
005440
005450     PERFORM SUB-9855-TEST-HEX-DIGIT THRU SUB-9855-EXIT
005460         VARYING W-HEX-DIGIT-DX FROM 1 BY 1
005470         UNTIL W-HEX-DIGIT-DX > 16 OR W-HEX-MATCH
005480     .
005490 SUB-9850-EXIT.
005500     EXIT.
005510/
005520 SUB-9855-TEST-HEX-DIGIT.
005530*-------------------------
005540
005550     IF      W-HEX-DIGIT-OCC(W-HEX-DIGIT-DX) = W-HEX-CHAR
005560         COMPUTE W-HEX-VALUE = W-HEX-DIGIT-DX - 1
005570         SET  W-HEX-MATCH    TO TRUE
005580     END-IF
005590     .
005600 SUB-9855-EXIT.
005610     EXIT.
005620/
005630 SUB-9860-LEFT-JUSTIFY-INTEGER.
005640*-------------------------------
005650
005660     MOVE 1                  TO W-JUST-DX
005670
005680     PERFORM SUB-9861-NOOP THRU SUB-9861-EXIT
005690         VARYING W-JUST-DX FROM 1 BY 1
005700         UNTIL W-JUST-DX > 10 OR
005710               W-EDIT-INTEGER-X(W-JUST-DX : 1) NOT = SPACE
005720
005730     COMPUTE W-JUST-LEN = 11 - W-JUST-DX
005740     MOVE SPACES             TO W-WORK-VALUE
005750     MOVE W-EDIT-INTEGER-X(W-JUST-DX : W-JUST-LEN)
005760                             TO W-WORK-VALUE
005770     .
005780 SUB-9860-EXIT.
005790     EXIT.
005800/
005810 SUB-9861-NOOP.
005820     CONTINUE.
005830 SUB-9861-EXIT.
005840     EXIT.
005850/
005860 SUB-9870-LEFT-JUSTIFY-DECIMAL.
005870*-------------------------------
005880
005890     MOVE 1                  TO W-JUST-DX
005900
005910     PERFORM SUB-9861-NOOP THRU SUB-9861-EXIT
005920         VARYING W-JUST-DX FROM 1 BY 1
005930         UNTIL W-JUST-DX > 15 OR
005940               W-EDIT-DECIMAL-X(W-JUST-DX : 1) NOT = SPACE
005950
005960     COMPUTE W-JUST-LEN = 16 - W-JUST-DX
005970     MOVE SPACES             TO W-WORK-VALUE
005980     MOVE W-EDIT-DECIMAL-X(W-JUST-DX : W-JUST-LEN)
005990                             TO W-WORK-VALUE
006000     .
006010 SUB-9870-EXIT.
006020     EXIT.
006030/
006040 SUB-9900-FORMAT-LITERAL.
006050*-------------------------
006060
006070**** SQL-literal formatting - TEXT/DATE columns are single-
006080**** quoted with embedded quotes doubled, BOOLEAN/NUMBER columns
006090**** are written bare so the generated INSERT is not treating a
006100**** number as a string.
006110
006120     EVALUATE TRUE
006130       WHEN MSK-TYPE-BOOLEAN
006140         MOVE W-WORK-VALUE   TO MSK-OUT-LITERAL
006150
006160       WHEN MSK-TYPE-NUMBER
006170         MOVE W-WORK-VALUE   TO MSK-OUT-LITERAL
006180
006190       WHEN OTHER
006200****       TEXT, DATE, and anything not typed on the control
006210****       card default to a quoted string literal.
006220         PERFORM SUB-9910-QUOTE-TEXT THRU SUB-9910-EXIT
006230     END-EVALUATE
006240     .
006250 SUB-9900-EXIT.
006260     EXIT.
006270/
006280 SUB-9910-QUOTE-TEXT.
006290*----------------------
006300
006310     MOVE SPACES             TO W-LIT-SOURCE
006320                                W-LIT-TARGET
006330     MOVE W-WORK-VALUE       TO W-LIT-SOURCE
006340
006350     PERFORM SUB-9905-FIND-VALUE-LENGTH THRU SUB-9905-EXIT
006360
006370     MOVE 1                  TO W-LIT-SRC-DX
006380     MOVE 1                  TO W-LIT-TGT-DX
006390     MOVE ''''                TO W-LIT-TARGET(1 : 1)
006400     ADD  1                  TO W-LIT-TGT-DX
006410
006420     PERFORM SUB-9915-COPY-AND-ESCAPE THRU SUB-9915-EXIT
006430         VARYING W-LIT-SRC-DX FROM 1 BY 1
006440         UNTIL W-LIT-SRC-DX > W-LIT-SRC-LEN
006450
006460     MOVE ''''                TO W-LIT-TARGET(W-LIT-TGT-DX : 1)
006470     MOVE W-LIT-TARGET       TO MSK-OUT-LITERAL
006480     .
006490 SUB-9910-EXIT.
006500     EXIT.
006510/
006520 SUB-9905-FIND-VALUE-LENGTH.
006530*----------------------------
006540
006550     MOVE 100                TO W-LIT-SRC-LEN
006560
006570     PERFORM SUB-9861-NOOP THRU SUB-9861-EXIT
006580         VARYING W-LIT-SRC-LEN FROM 100 BY -1
006590         UNTIL W-LIT-SRC-LEN < 1 OR
006600               W-LIT-SOURCE(W-LIT-SRC-LEN : 1) NOT = SPACE
006610     .
006620 SUB-9905-EXIT.
006630     EXIT.
006640/
006650 SUB-9915-COPY-AND-ESCAPE.
006660*---------------------------
006670
006680     IF      W-LIT-SOURCE(W-LIT-SRC-DX : 1) = ''''
006690         MOVE ''''            TO W-LIT-TARGET(W-LIT-TGT-DX : 1)
006700         ADD  1              TO W-LIT-TGT-DX
006710     END-IF
006720
006730     MOVE W-LIT-SOURCE(W-LIT-SRC-DX : 1)
006740                             TO W-LIT-TARGET(W-LIT-TGT-DX : 1)
006750     ADD  1                  TO W-LIT-TGT-DX
006760     .
006770 SUB-9915-EXIT.
006780     EXIT.
