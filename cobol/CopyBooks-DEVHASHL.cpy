000010*========================== DEVDB ================================*
000020* Authors: R Okafor
000030*
000040* Description: Linkage parameter for subroutine DEVHASH, which
000050*              derives the 64 hex character SHA-256 digest of a
000060*              deterministic hash key. The digest arithmetic
000070*              itself is done by external subroutine SHA256,
000080*              which is not shipped with this program - same
000090*              as this shop's other bit-level checksum/digest
000100*              work, handed to an assembler or C routine
000110*              while COBOL carries only the calling contract.
000120*              DEVHASH owns the hash-key business rule, SHA256
000130*              owns the bit twiddling.
000140*
000150* License: MIT
000160*
000170* Date        Version  Description
000180* ----        -------  -----------
000190* 2021-07-02  1.0      First release - lightweight generator port
000200*================================================================*
000210
000220**** Input fields:
000230****     HSH-KEY-TEXT:
000240****         The hash key text to digest (deterministic-key '_'
000250****         original-value, per BUSINESS RULES).
000260****     HSH-KEY-LEN:
000270****         Significant length of HSH-KEY-TEXT.
000280
000290**** Output field:
000300****     HSH-DIGEST-HEX:
000310****         64 lower case hex characters.
000320
000330 01  DEVHASHL-PARAMETER.
000340     05  HSH-KEY-TEXT            PIC X(160).
000350     05  HSH-KEY-LEN             PIC 9(03)  COMP.
000360     05  HSH-DIGEST-HEX          PIC X(64).
