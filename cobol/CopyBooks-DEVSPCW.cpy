000010*========================== DEVDB ================================*
000020* Authors: R Okafor, T Vance
000030*
000040* Description: Shared working-storage layout for the loaded
000050*              table/column/defaults specification. COPYd into
000060*              DEVDBGEN's WORKING-STORAGE (the owner) and into
000070*              DEVSPEC/DEVSEL/DEVMASK's LINKAGE SECTION (the
000080*              callees) so all four programs share one picture
000090*              of the loaded table/column/defaults control
000100*              cards.
000110*
000120* License: MIT
000130*
000140* Date        Version  Description
000150* ----        -------  -----------
000160* 2021-06-14  1.0      First release - lightweight generator port
000170* 2022-01-09  1.1      Added FK-REF occurs table for FK-CLOSURE
000180* 2023-08-22  1.2      Added SPEC-COL-DATA-TYPE/DECIMAL-PLACES for
000190*                      SQL-literal formatting and NUMERIC-NOISE
000200*================================================================*
000210
000220**** Defaults record (RECORD LAYOUTS #3) - one per run, loaded
000230**** from the 'H' control card.
000240
000250 01  DEVSPCW-DEFAULTS.
000260     05  DEVSPCW-DFLT-STRATEGY   PIC X(10).
000270     05  DEVSPCW-DFLT-MAX-ROWS   PIC 9(09).
000280     05  DEVSPCW-DFLT-TIME-WIN   PIC 9(05).
000290     05  DEVSPCW-DFLT-MASK-SALT  PIC X(30).
000300     05  DEVSPCW-DFLT-EMAIL-DOM  PIC X(30).
000310     05  DEVSPCW-DFLT-PRES-LEN   PIC X(01).
000320     05  FILLER                  PIC X(10).
000330
000340**** Table specification table (RECORD LAYOUTS #1) - one entry
000350**** per 'T' control card, nested column table per 'C' card and
000360**** nested FK-ref table per 'F' card.
000370
000380 01  DEVSPCW-TABLES.
000390     05  DEVSPCW-TABLE-CNT       PIC S9(4)  COMP VALUE 0.
000400     05  DEVSPCW-TABLE-OCCS      OCCURS 10 TIMES
000410                                 INDEXED DEVSPCW-T-DX.
000420         10  SPEC-TABLE-NAME     PIC X(30).
000430         10  SPEC-PROCESSING-ORDER
000440                                 PIC 9(03).
000450         10  SPEC-SUBSET-STRATEGY
000460                                 PIC X(10).
000470         10  SPEC-ROOT-FLAG      PIC X(01).
000480             88  SPEC-IS-ROOT-TABLE      VALUE 'Y'.
000490         10  SPEC-HAS-SUBSET     PIC X(01).
000500             88  SPEC-TABLE-HAS-SUBSET   VALUE 'Y'.
000510         10  SPEC-ORDER-BY       PIC X(30).
000520         10  SPEC-TIME-WINDOW-DAYS
000530                                 PIC 9(05).
000540         10  SPEC-MAX-ROWS       PIC 9(09).
000550         10  SPEC-POST-LOAD-OFFSET
000560                                 PIC 9(09).
000570         10  SPEC-FK-REF-CNT     PIC S9(4)  COMP VALUE 0.
000580         10  SPEC-FK-REF-OCCS    OCCURS 3 TIMES
000590                                 INDEXED DEVSPCW-FK-DX.
000600             15  SPEC-FK-REF-COLUMN
000610                                 PIC X(30).
000620             15  SPEC-FK-REF-TABLE
000630                                 PIC X(30).
000640             15  SPEC-FK-REF-COLUMN-REF
000650                                 PIC X(30).
000660             15  FILLER          PIC X(10).
000670         10  SPEC-COLUMN-CNT     PIC S9(4)  COMP VALUE 0.
000680         10  SPEC-COLUMN-OCCS    OCCURS 12 TIMES
000690                                 INDEXED DEVSPCW-C-DX.
000700             15  SPEC-COLUMN-NAME
000710                                 PIC X(30).
000720             15  SPEC-COL-SENSITIVITY
000730                                 PIC X(10).
000740             15  SPEC-COL-STRATEGY
000750                                 PIC X(10).
000760             15  SPEC-COL-PRIMARY-KEY
000770                                 PIC X(01).
000780             15  SPEC-COL-UNIQUE PIC X(01).
000790             15  SPEC-COL-REFERENCES
000800                                 PIC X(30).
000810             15  SPEC-MASK-TYPE  PIC X(15).
000820             15  SPEC-MASK-DET-KEY
000830                                 PIC X(30).
000840             15  SPEC-MASK-PERCENT
000850                                 PIC 9(03).
000860             15  SPEC-MASK-PRESERVE-DOMAIN
000870                                 PIC X(01).
000880             15  SPEC-SYNTH-TYPE PIC X(15).
000890             15  SPEC-SYNTH-DET-KEY
000900                                 PIC X(30).
000910             15  SPEC-SYNTH-DOMAIN
000920                                 PIC X(30).
000930             15  SPEC-SYNTH-FORMAT
000940                                 PIC X(15).
000950****           Local additions to the 'C' control card layout,
000960****           added per the 1.2 change below (see CHANGE LOG).
000970             15  SPEC-COL-DATA-TYPE
000980                                 PIC X(08).
000990                 88  SPEC-COL-IS-TEXT        VALUE 'TEXT'.
001000                 88  SPEC-COL-IS-DATE        VALUE 'DATE'.
001010                 88  SPEC-COL-IS-BOOLEAN     VALUE 'BOOLEAN'.
001020                 88  SPEC-COL-IS-NUMBER      VALUE 'NUMBER'.
001030             15  SPEC-COL-DECIMAL-PLACES
001040                                 PIC 9(01).
001050             15  FILLER          PIC X(05).
001060         10  FILLER              PIC X(05).
001070     05  FILLER                  PIC X(02).
001080
001090**** Sort-order working index - filled by DEVDBGEN, walked by
001100**** DEVDBGEN's Unit B/C/D driving paragraphs. Not part of the
001110**** loaded spec itself, but travels with it since both sort
001120**** orders are derived directly from SPEC-PROCESSING-ORDER and
001130**** SPEC-ROOT-FLAG above.
001140
001150 01  DEVSPCW-SORT-AREA.
001160     05  DEVSPCW-ROOT-FIRST-OCCS OCCURS 10 TIMES
001170                                 PIC S9(4)  COMP.
001180     05  DEVSPCW-PLAIN-OCCS      OCCURS 10 TIMES
001190                                 PIC S9(4)  COMP.
001200     05  FILLER                  PIC X(02).
