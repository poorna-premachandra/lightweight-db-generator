000010*========================== DEVDB ================================*
000020* Authors: R Okafor
000030*
000040* Description: Selected-ID working table (RECORD LAYOUTS #5) -
000050*              one occurrence per configured table, holding the
000060*              set of ROW-ID values chosen for that table by
000070*              DEVSEL. Shared between DEVDBGEN's WORKING-STORAGE
000080*              (owner) and DEVSEL's LINKAGE SECTION (callee) so
000090*              FK-CLOSURE processing can see a parent table's
000100*              already-selected IDs.
000110*
000120* License: MIT
000130*
000140* Date        Version  Description
000150* ----        -------  -----------
000160* 2021-06-14  1.0      First release - lightweight generator port
000170*================================================================*
000180
000190 01  DEVSELW-TABLES.
000200     05  DEVSELW-TABLE-OCCS      OCCURS 10 TIMES
000210                                 INDEXED DEVSELW-T-DX.
000220         10  DEVSELW-ID-COUNT    PIC S9(4)  COMP VALUE 0.
000230         10  DEVSELW-ID-OCCS     OCCURS 500 TIMES
000240                                 INDEXED DEVSELW-I-DX.
000250             15  DEVSELW-SELECTED-ROW-ID
000260                                 PIC 9(09).
000270             15  FILLER          PIC X(01).
000280         10  FILLER              PIC X(02).
000290     05  FILLER                  PIC X(02).
