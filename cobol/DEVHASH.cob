000010*========================== DEVDB ================================*
000020* Authors: R Okafor
000030*
000040* License: MIT
000050*
000060* Date        Version  Description
000070* ----        -------  -----------
000080* 2021-07-02  1.0      First release - lightweight generator port
000090*================================================================*
000100
000110 IDENTIFICATION DIVISION.
000120*========================
000130
000140 PROGRAM-ID.             DEVHASH.
000150 AUTHOR.                 R OKAFOR.
000160 INSTALLATION.           DEVDB SYSTEMS GROUP.
000170 DATE-WRITTEN.           1988-03-11.
000180 DATE-COMPILED.
000190 SECURITY.               UNCLASSIFIED.
000200
000210*--------------------------------------------------------------*
000220* CHANGE LOG
000230*--------------------------------------------------------------*
000240* 1988-03-11  RAO  0000    FIRST RELEASE - DETERMINISTIC HASH
000250*                          WRAPPER AROUND EXTERNAL SUB SHA256.
000260* 1988-04-19  RAO  0014    ADDED FALLBACK WHEN HSH-KEY-LEN IS
000270*                          ZERO - AVOID CALLING SHA256 WITH AN
000280*                          EMPTY BUFFER.
000290* 1989-11-02  TLV  0031    DIGEST NOW ALWAYS RETURNED LOWER CASE
000300*                          PER REQUEST FROM DBA GROUP.
000310* 1991-06-27  RAO  0058    DISPLAY OF FIRST-CALL BANNER SUPPRESSED
000320*                          IN PRODUCTION - LEFT UNDER 'D' LINES.
000330* 1998-09-14  TLV  0102    Y2K REVIEW - NO DATE FIELDS IN THIS
000340*                          PROGRAM, NO CHANGES REQUIRED.
000350* 2004-02-05  RAO  0140    RECOMPILED UNDER IBM-Z15 TARGET.
000360* 2011-10-18  TLV  0177    CORRECTED HSH-KEY-LEN UPPER BOUND
000370*                          CHECK - WAS ALLOWING 161, COPYBOOK
000380*                          FIELD IS ONLY 160 BYTES WIDE.
000390* 2013-05-06  RAO  0191    ADDED POST-CALL DIGEST VALIDATION -
000400*                          A BAD LINK-EDIT OF SHA256 ONCE LEFT
000410*                          BINARY GARBAGE IN THE DIGEST FIELD AND
000420*                          IT WENT STRAIGHT INTO A DUMPFILE
000430*                          LITERAL BEFORE ANYONE NOTICED.
000440*--------------------------------------------------------------*
000450
000460 ENVIRONMENT DIVISION.
000470*=====================
000480
000490 CONFIGURATION SECTION.
000500*----------------------
000510
000520 SOURCE-COMPUTER.
000530     IBM-Z15.
000540*    IBM-Z15 DEBUGGING MODE.
000550
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS DEV-HEX-DIGIT   IS '0' THRU '9' 'A' THRU 'F'
000590                               'a' THRU 'f'
000600     UPSI-0 ON  STATUS IS DEV-DEBUG-SW-ON
000610            OFF STATUS IS DEV-DEBUG-SW-OFF.
000620
000630 INPUT-OUTPUT SECTION.
000640*---------------------
000650
000660 FILE-CONTROL.
000670/
000680 DATA DIVISION.
000690*==============
000700
000710 FILE SECTION.
000720*-------------
000730
000740 WORKING-STORAGE SECTION.
000750*------------------------
000760
000770 01  W-SHA256-PROG           PIC X(08)       VALUE 'SHA256'.
000780
000790 01  W-ERROR-MSG             PIC X(20)       VALUE
000800     '**** DEVHASH error: '.
000810
000820 01  FILLER                  PIC X(01)       VALUE 'Y'.
000830     88  W-FIRST-CALL                        VALUE 'Y'.
000840     88  W-NOT-FIRST-CALL                    VALUE 'N'.
000850
000860
000870**** Standalone call counter - one call in, one digest out, so this
000880**** doubles as a running count of digests this run has computed.
000890**** Debug-only, not part of any file layout.
000900
000910 77  W-CALL-COUNT            PIC 9(07)   COMP    VALUE 0.
000920
000930 01  W-COMPILED-DATE.
000940     05  W-COMPILED-DATE-YYYY
000950                             PIC X(04).
000960     05  W-COMPILED-DATE-MM  PIC X(02).
000970     05  W-COMPILED-DATE-DD  PIC X(02).
000980     05  W-COMPILED-TIME-HH  PIC X(02).
000990     05  W-COMPILED-TIME-MM  PIC X(02).
001000     05  W-COMPILED-TIME-SS  PIC X(02).
001010     05  FILLER              PIC X(07).
001020 01  W-COMPILED-DATE-R REDEFINES W-COMPILED-DATE.
001030     05  W-COMPILED-YYYYMMDD PIC X(08).
001040     05  FILLER              PIC X(13).
001050
001060**** SHA256's own linkage - buffer/length in, digest out. Kept
001070**** separate from DEVHASHL so a future change to the external
001080**** sub's calling convention doesn't ripple into every DEVMASK
001090**** caller.
001100
001110 01  W-SHA256-PARAMETER.
001120     05  W-SHA-BUFFER        PIC X(160).
001130     05  W-SHA-BUFFER-PREVIEW-R REDEFINES W-SHA-BUFFER.
001140         10  W-SHA-BUFFER-PREVIEW
001150                             PIC X(40).
001160         10  FILLER          PIC X(120).
001170     05  W-SHA-BUFFER-LEN    PIC 9(03)  COMP.
001180     05  W-SHA-DIGEST-HEX    PIC X(64).
001190     05  W-SHA-DIGEST-HEX-R REDEFINES W-SHA-DIGEST-HEX.
001200         10  W-SHA-DIGEST-OCCS
001210                             OCCURS 64 TIMES
001220                             PIC X(01).
001230
001240**** Digest-validation work area (see change-log entry 0191) -
001250**** every returned hex character is walked once against
001260**** CLASS DEV-HEX-DIGIT before the digest is trusted.
001270
001280 01  W-DIGEST-DX             PIC 9(02)   COMP.
001290 01  W-DIGEST-BAD-SW         PIC X(01).
001300     88  W-DIGEST-IS-BAD             VALUE 'Y'.
001310     88  W-DIGEST-IS-GOOD            VALUE 'N'.
001320/
001330 LINKAGE SECTION.
001340*----------------
001350
001360 01  L-PARAMETER.            COPY DEVHASHL.
001370/
001380 PROCEDURE DIVISION USING L-PARAMETER.
001390*==================
001400
001410 MAIN.
001420*-----
001430
001440     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
001450
001460     ADD  1                  TO W-CALL-COUNT
001470D    DISPLAY 'DEVHASH  call number ' W-CALL-COUNT
001480
001490     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
001500     .
001510 MAIN-EXIT.
001520     GOBACK.
001530/
001540 SUB-1000-START-UP.
001550*------------------
001560
001570     IF      W-NOT-FIRST-CALL
001580         GO TO SUB-1000-EXIT
001590     END-IF
001600
001610     SET  W-NOT-FIRST-CALL   TO TRUE
001620     MOVE FUNCTION WHEN-COMPILED
001630                             TO W-COMPILED-DATE
001640
001650D    DISPLAY 'DEVHASH  compiled on '
001660D        W-COMPILED-DATE-YYYY '/'
001670D        W-COMPILED-DATE-MM   '/'
001680D        W-COMPILED-DATE-DD   ' at '
001690D        W-COMPILED-TIME-HH   ':'
001700D        W-COMPILED-TIME-MM   ':'
001710D        W-COMPILED-TIME-SS
001720
001730**** Ops asked for a single-token compiled-date form they could
001740**** grep the overnight log for - added alongside the original
001750**** slash-delimited line rather than replacing it, so any script
001760**** already parsing the line above keeps working.
001770
001780D    DISPLAY 'DEVHASH  compiled-date-key ' W-COMPILED-YYYYMMDD
001790     .
001800 SUB-1000-EXIT.
001810     EXIT.
001820/
001830 SUB-2000-PROCESS.
001840*-----------------
001850
001860     MOVE SPACES             TO HSH-DIGEST-HEX
001870
001880     IF      HSH-KEY-LEN = ZERO
001890         GO TO SUB-2000-EXIT
001900     END-IF
001910
001920     IF      HSH-KEY-LEN > 160
001930         MOVE 160            TO HSH-KEY-LEN
001940     END-IF
001950
001960     MOVE SPACES             TO W-SHA-BUFFER
001970     MOVE HSH-KEY-TEXT(1 : HSH-KEY-LEN)
001980                             TO W-SHA-BUFFER(1 : HSH-KEY-LEN)
001990
002000D    DISPLAY 'DEVHASH  hashing key starting ' W-SHA-BUFFER-PREVIEW
002010
002020     MOVE HSH-KEY-LEN        TO W-SHA-BUFFER-LEN
002030
002040     CALL W-SHA256-PROG   USING W-SHA256-PARAMETER
002050
002060     PERFORM SUB-2100-LOWER-CASE-DIGEST THRU SUB-2100-EXIT
002070     PERFORM SUB-2200-VALIDATE-DIGEST   THRU SUB-2200-EXIT
002080
002090     IF      W-DIGEST-IS-BAD
002100         MOVE SPACES         TO HSH-DIGEST-HEX
002110     ELSE
002120         MOVE W-SHA-DIGEST-HEX
002130                             TO HSH-DIGEST-HEX
002140     END-IF
002150     .
002160 SUB-2000-EXIT.
002170     EXIT.
002180/
002190 SUB-2100-LOWER-CASE-DIGEST.
002200*---------------------------
002210
002220**** SHA256 returns upper case hex - fold to lower case here so
002230**** every caller of DEVHASH sees the same rendering, per the
002240**** DBA group's 1989-11-02 request above.
002250
002260     INSPECT W-SHA-DIGEST-HEX
002270         CONVERTING 'ABCDEF' TO 'abcdef'
002280     .
002290 SUB-2100-EXIT.
002300     EXIT.
002310/
002320 SUB-2200-VALIDATE-DIGEST.
002330*------------------------
002340
002350**** Walks the folded digest one character at a time against
002360**** CLASS DEV-HEX-DIGIT (see change-log entry 0191) - a bad
002370**** link-edit of the external sub is the one failure this
002380**** wrapper can catch without touching SHA256 itself.
002390
002400     SET  W-DIGEST-IS-GOOD   TO TRUE
002410
002420     PERFORM SUB-2210-CHECK-ONE-CHAR THRU SUB-2210-EXIT
002430         VARYING W-DIGEST-DX FROM 1 BY 1
002440         UNTIL W-DIGEST-DX > 64
002450               OR W-DIGEST-IS-BAD
002460
002470     IF      W-DIGEST-IS-BAD
002480         DISPLAY W-ERROR-MSG ' DIGEST FAILED HEX VALIDATION - '
002490                 'RETURNING SPACES, NOT THE BAD VALUE'
002500     END-IF
002510     .
002520 SUB-2200-EXIT.
002530     EXIT.
002540
002550 SUB-2210-CHECK-ONE-CHAR.
002560*------------------------
002570
002580     IF      W-SHA-DIGEST-OCCS (W-DIGEST-DX) NOT DEV-HEX-DIGIT
002590         SET  W-DIGEST-IS-BAD TO TRUE
002600     END-IF
002610     .
002620 SUB-2210-EXIT.
002630     EXIT.
