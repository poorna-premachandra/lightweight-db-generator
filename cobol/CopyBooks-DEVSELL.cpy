000010*========================== DEVDB ================================*
000020* Authors: R Okafor
000030*
000040* Description: Linkage parameter for subroutine DEVSEL, which
000050*              decides KEEP/REJECT for one already-read source
000060*              row against one table's SUBSET-STRATEGY, and (on
000070*              KEEP) appends the row's ID to that table's
000080*              selected-ID set in CopyBooks-DEVSELW.cpy itself.
000090*              This parameter only carries the row-level in/out
000100*              flag - the shared spec and selected-ID tables
000110*              travel as separate CALL arguments (see DEVSEL's
000120*              own header comment).
000130*
000140* License: MIT
000150*
000160* Date        Version  Description
000170* ----        -------  -----------
000180* 2021-06-21  1.0      First release - lightweight generator port
000190*================================================================*
000200
000210**** Input field:
000220****     SEL-TABLE-IDX:
000230****         Occurrence index of the table being selected, into
000240****         both DEVSPCW-TABLE-OCCS and DEVSELW-TABLE-OCCS.
000250
000260**** Output field:
000270****     SEL-KEEP-FLAG:
000280****         'Y' when this row's ID was added to the table's
000290****         selected-ID set, 'N' when rejected.
000300
000310 01  DEVSELL-PARAMETER.
000320     05  SEL-TABLE-IDX           PIC S9(4)  COMP.
000330     05  SEL-KEEP-FLAG           PIC X(01).
000340         88  SEL-ROW-KEPT                    VALUE 'Y'.
000350         88  SEL-ROW-REJECTED                VALUE 'N'.
000360     05  FILLER                  PIC X(01).
