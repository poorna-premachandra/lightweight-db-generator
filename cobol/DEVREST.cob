000010*========================== DEVDB ================================*
000020* Authors: T Vance
000030*
000040* License: MIT
000050*
000060* Date        Version  Description
000070* ----        -------  -----------
000080* 2021-06-14  1.0      First release - lightweight generator port
000090*================================================================*
000100
000110 IDENTIFICATION DIVISION.
000120*========================
000130
000140 PROGRAM-ID.             DEVREST.
000150 AUTHOR.                 T VANCE.
000160 INSTALLATION.           DEVDB SYSTEMS GROUP.
000170 DATE-WRITTEN.           1988-06-14.
000180 DATE-COMPILED.
000190 SECURITY.               UNCLASSIFIED.
000200
000210*--------------------------------------------------------------*
000220* CHANGE LOG
000230*--------------------------------------------------------------*
000240* 1988-06-14  TLV  0031    FIRST RELEASE - REPLAYS DUMPFILE
000250*                          AGAINST THE REFRESH TARGET, STATEMENT
000260*                          BY STATEMENT.
000270* 1988-06-20  TLV  0033    BLANK LINES AND '--' COMMENT LINES ARE
000280*                          NOW SKIPPED BEFORE ACCUMULATION - THE
000290*                          HEADER BANNER WAS BEING FOLDED INTO
000300*                          THE FIRST STATEMENT.
000310* 1988-07-08  RAO  0037    ADDED OVERSIZE-STATEMENT GUARD - A
000320*                          HAND-EDITED DUMPFILE WITH A MISSING
000330*                          SEMICOLON COULD RUN THE ACCUMULATOR
000340*                          PAST ITS WORKING LENGTH.
000350* 1988-08-01  RAO  0041    ADDED 100TH-STATEMENT PROGRESS MESSAGE
000360*                          FOR THE OVERNIGHT OPERATOR LOG.
000370* 1998-09-14  TLV  0121    Y2K REVIEW - NO CALENDAR DATE MATH IN
000380*                          THIS PROGRAM. NO CHANGES REQUIRED.
000390* 2004-02-05  RAO  0159    RECOMPILED UNDER IBM-Z15 TARGET.
000400* 2011-11-02  TLV  0202    RESTLOG NOW CARRIES A SHORT TAG AHEAD
000410*                          OF EACH REPLAYED STATEMENT'S TEXT SO
000420*                          THE OPERATOR CAN TELL A REPLAYED LINE
000430*                          FROM A WARNING LINE AT A GLANCE.
000440*--------------------------------------------------------------*
000450
000460 ENVIRONMENT DIVISION.
000470*=====================
000480
000490 CONFIGURATION SECTION.
000500*----------------------
000510
000520 SOURCE-COMPUTER.
000530     IBM-Z15.
000540*    IBM-Z15 DEBUGGING MODE.
000550
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS DEV-HEX-DIGIT   IS '0' THRU '9' 'A' THRU 'F'
000590                               'a' THRU 'f'
000600     UPSI-0 ON  STATUS IS DEV-DEBUG-SW-ON
000610            OFF STATUS IS DEV-DEBUG-SW-OFF.
000620
000630 INPUT-OUTPUT SECTION.
000640*---------------------
000650
000660 FILE-CONTROL.
000670     SELECT RESTIN       ASSIGN TO 'DUMPOUT'
000680                          ORGANIZATION IS LINE SEQUENTIAL.
000690     SELECT RESTLOG      ASSIGN TO 'RESTLOG'
000700                          ORGANIZATION IS LINE SEQUENTIAL.
000710/
000720 DATA DIVISION.
000730*==============
000740
000750 FILE SECTION.
000760*-------------
000770
000780**** Replay input - the same 199-byte-plus-FILLER physical shape
000790**** DEVDBGEN's DUMPFILE/MANIFEST FDs use, redefined for a quick
000800**** two-byte look-ahead so the comment-skip test never has to
000810**** trim the whole line first.
000820
000830 FD  RESTIN
000840     RECORDING MODE IS F
000850     LABEL RECORDS ARE STANDARD.
000860 01  RESTIN-REC.
000870     05  RESTIN-TEXT         PIC X(199).
000880     05  FILLER              PIC X(01).
000890 01  RESTIN-PREFIX-R REDEFINES RESTIN-REC.
000900     05  RESTIN-PREFIX       PIC X(02).
000910     05  FILLER              PIC X(198).
000920
000930**** Replay audit log - one line per applied statement (tagged
000940**** APPLIED) or skipped/failed statement (tagged WARNING). With
000950**** no refresh-target database wired to this job, this log is
000960**** the operator's record of what would have landed on it.
000970
000980 FD  RESTLOG
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD.
001010 01  RESTLOG-REC.
001020     05  RESTLOG-TEXT        PIC X(199).
001030     05  FILLER              PIC X(01).
001040 01  RESTLOG-REC-R REDEFINES RESTLOG-REC.
001050     05  RESTLOG-TAG         PIC X(10).
001060     05  RESTLOG-BODY        PIC X(189).
001070     05  FILLER              PIC X(01).
001080
001090 WORKING-STORAGE SECTION.
001100*------------------------
001110
001120 01  W-ERROR-MSG             PIC X(20)       VALUE
001130     '**** DEVREST error: '.
001140
001150 01  FILLER                  PIC X(01)       VALUE 'N'.
001160     88  W-EOF                               VALUE 'Y'.
001170     88  W-NOT-EOF                           VALUE 'N'.
001180
001190 01  W-COMPILED-DATE.
001200     05  W-COMPILED-DATE-YYYY
001210                             PIC X(04).
001220     05  W-COMPILED-DATE-MM  PIC X(02).
001230     05  W-COMPILED-DATE-DD  PIC X(02).
001240     05  FILLER              PIC X(13).
001250
001260**** Statement buffer - accumulates space-joined non-skipped
001270**** lines until one ends with ';' (BUSINESS RULES, Unit E).
001280
001290 01  W-STMT-BUFFER           PIC X(4000).
001300 01  W-STMT-PTR              PIC 9(04)   COMP.
001310 01  W-STMT-LEN              PIC 9(04)   COMP.
001320 01  W-STMT-DONE-SW          PIC X(01).
001330     88  W-STMT-COMPLETE             VALUE 'Y'.
001340     88  W-STMT-NOT-COMPLETE         VALUE 'N'.
001350
001360**** Generic trim work area for one input line - same reverse-
001370**** scan idiom DEVMASK/DEVDBGEN use to left-justify a value
001380**** before appending it to a growing buffer.
001390
001400 01  W-LINE-TEXT              PIC X(199).
001410 01  W-LINE-DX                PIC 9(03)   COMP.
001420 01  W-LINE-LEN               PIC 9(03)   COMP.
001430
001440**** Numeric-edited/left-justify work area for the counts on the
001450**** progress and final-report DISPLAY lines - same forward-scan
001460**** idiom DEVDBGEN uses on its own edited offset field.
001470
001480 01  W-COUNT-EDIT-AREA.
001490     05  W-EDIT-COUNT        PIC ZZZZZZZZ9.
001500     05  FILLER              PIC X(02).
001510 01  W-COUNT-EDIT-AREA-R REDEFINES W-COUNT-EDIT-AREA.
001520     05  W-EDIT-COUNT-X      PIC X(09).
001530     05  FILLER              PIC X(02).
001540 01  W-JUST-DX                PIC 9(02)   COMP.
001550 01  W-JUST-LEN               PIC 9(02)   COMP.
001560
001570**** Dumpfile/replay-log line-wrap work area - same idiom
001580**** DEVDBGEN uses to fan a working-storage buffer out over
001590**** successive 199-byte physical lines.
001600
001610 01  W-WRAP-DX               PIC 9(04)   COMP.
001620 01  W-WRAP-CHUNK-LEN        PIC 9(03)   COMP.
001630
001640 01  W-DIV-QUOT              PIC 9(07)   COMP.
001650 01  W-DIV-REM                PIC 9(03)   COMP.
001660
001670 01  STATEMENT-COUNT         PIC 9(07)   COMP    VALUE 0.
001680 01  W-LINES-READ            PIC 9(07)   COMP    VALUE 0.
001690
001700**** Standalone tally of oversize statements logged WARNING and
001710**** skipped by SUB-9600-LOG-FAILURE - a diagnostic figure only,
001720**** kept apart from STATEMENT-COUNT since a skipped statement is
001730**** never counted as applied.
001740
001750 77  W-SKIPPED-STMT-CTR      PIC 9(05)   COMP    VALUE 0.
001760
001770 PROCEDURE DIVISION.
001780*====================
001790
001800 MAIN-LOGIC.
001810*----------
001820
001830     PERFORM SUB-1000-START-UP      THRU SUB-1000-EXIT
001840
001850     PERFORM SUB-9100-READ-RESTIN   THRU SUB-9100-EXIT
001860
001870     PERFORM SUB-2000-PROCESS       THRU SUB-2000-EXIT
001880         UNTIL W-EOF
001890
001900     PERFORM SUB-3000-SHUT-DOWN     THRU SUB-3000-EXIT
001910     STOP RUN.
001920
001930*----------------------------------------------------------------
001940* SUB-1000-START-UP
001950*----------------------------------------------------------------
001960
001970 SUB-1000-START-UP.
001980
001990     MOVE FUNCTION WHEN-COMPILED TO W-COMPILED-DATE
002000     IF DEV-DEBUG-SW-ON
002010         DISPLAY 'DEVREST COMPILED ' W-COMPILED-DATE-YYYY '-'
002020                  W-COMPILED-DATE-MM '-' W-COMPILED-DATE-DD
002030     END-IF
002040
002050     OPEN INPUT  RESTIN
002060          OUTPUT RESTLOG
002070
002080     MOVE SPACES TO W-STMT-BUFFER
002090     MOVE 1      TO W-STMT-PTR
002100     SET W-STMT-NOT-COMPLETE TO TRUE
002110     .
002120 SUB-1000-EXIT.
002130     EXIT.
002140
002150*----------------------------------------------------------------
002160* SUB-2000-PROCESS - one input line per call: skip test, then
002170* accumulate-or-execute, then read the next line.
002180*----------------------------------------------------------------
002190
002200 SUB-2000-PROCESS.
002210
002220     IF NOT (RESTIN-TEXT = SPACES) AND RESTIN-PREFIX NOT = '--'
002230         PERFORM SUB-2100-ACCUMULATE THRU SUB-2100-EXIT
002240         IF W-STMT-COMPLETE
002250             PERFORM SUB-9500-EXECUTE-STATEMENT
002260                                     THRU SUB-9500-EXIT
002270         END-IF
002280     END-IF
002290
002300     PERFORM SUB-9100-READ-RESTIN   THRU SUB-9100-EXIT
002310     .
002320 SUB-2000-EXIT.
002330     EXIT.
002340
002350*----------------------------------------------------------------
002360* SUB-2100-ACCUMULATE - space-joins the trimmed input line onto
002370* the current statement buffer and tests for a trailing ';'
002380* (BUSINESS RULES, Unit E: statement boundaries are textual).
002390*----------------------------------------------------------------
002400
002410 SUB-2100-ACCUMULATE.
002420
002430     MOVE RESTIN-TEXT TO W-LINE-TEXT
002440     PERFORM SUB-8900-FIND-LINE-LEN THRU SUB-8900-EXIT
002450
002460     IF W-STMT-PTR > 3900
002470         DISPLAY W-ERROR-MSG ' STATEMENT TOO LONG - DISCARDED, '
002480                 'NO TERMINATING SEMICOLON FOUND IN TIME'
002490         MOVE SPACES TO W-STMT-BUFFER
002500         MOVE 1      TO W-STMT-PTR
002510         SET W-STMT-NOT-COMPLETE TO TRUE
002520         GO TO SUB-2100-EXIT
002530     END-IF
002540
002550     IF W-STMT-PTR > 1
002560         STRING ' ' DELIMITED BY SIZE
002570             INTO W-STMT-BUFFER WITH POINTER W-STMT-PTR
002580     END-IF
002590
002600     STRING W-LINE-TEXT (1 : W-LINE-LEN) DELIMITED BY SIZE
002610         INTO W-STMT-BUFFER WITH POINTER W-STMT-PTR
002620
002630     IF W-LINE-TEXT (W-LINE-LEN : 1) = ';'
002640         SET W-STMT-COMPLETE TO TRUE
002650     ELSE
002660         SET W-STMT-NOT-COMPLETE TO TRUE
002670     END-IF
002680     .
002690 SUB-2100-EXIT.
002700     EXIT.
002710
002720*----------------------------------------------------------------
002730* SUB-9100-READ-RESTIN
002740*----------------------------------------------------------------
002750
002760 SUB-9100-READ-RESTIN.
002770
002780     READ RESTIN
002790         AT END
002800             SET W-EOF       TO TRUE
002810         NOT AT END
002820             ADD 1           TO W-LINES-READ
002830     END-READ
002840     .
002850 SUB-9100-EXIT.
002860     EXIT.
002870
002880*----------------------------------------------------------------
002890* SUB-9500-EXECUTE-STATEMENT - stands in for the refresh-target
002900* connection this shop hasn't wired up yet: the finished
002910* statement text is written straight through to RESTLOG. An
002920* oversize completed statement (bigger than the log line-wrap
002930* area can safely carry) is the one execution failure this job
002940* can genuinely detect without a live connection - logged as a
002950* warning and skipped, rather than counted.
002960*----------------------------------------------------------------
002970
002980 SUB-9500-EXECUTE-STATEMENT.
002990
003000     COMPUTE W-STMT-LEN = W-STMT-PTR - 1
003010
003020     IF W-STMT-LEN > 3800
003030         PERFORM SUB-9600-LOG-FAILURE   THRU SUB-9600-EXIT
003040     ELSE
003050         PERFORM SUB-9550-APPLY-STMT    THRU SUB-9550-EXIT
003060         ADD 1 TO STATEMENT-COUNT
003070         PERFORM SUB-9560-CHECK-PROGRESS THRU SUB-9560-EXIT
003080     END-IF
003090
003100     MOVE SPACES TO W-STMT-BUFFER
003110     MOVE 1      TO W-STMT-PTR
003120     .
003130 SUB-9500-EXIT.
003140     EXIT.
003150
003160 SUB-9550-APPLY-STMT.
003170
003180     MOVE SPACES     TO RESTLOG-REC
003190     MOVE 'APPLIED:'  TO RESTLOG-TAG
003200     WRITE RESTLOG-REC
003210
003220     PERFORM SUB-9700-WRITE-WRAPPED-LOG THRU SUB-9700-EXIT
003230     .
003240 SUB-9550-EXIT.
003250     EXIT.
003260
003270 SUB-9560-CHECK-PROGRESS.
003280
003290     DIVIDE STATEMENT-COUNT BY 100
003300         GIVING W-DIV-QUOT REMAINDER W-DIV-REM
003310
003320     IF W-DIV-REM = 0
003330         MOVE STATEMENT-COUNT TO W-EDIT-COUNT
003340         PERFORM SUB-3915-LEFT-JUSTIFY-COUNT
003350                                 THRU SUB-3915-EXIT
003360         DISPLAY 'DEVREST PROGRESS - ' W-COUNT-EDIT-AREA
003370                 ' STATEMENTS APPLIED'
003380     END-IF
003390     .
003400 SUB-9560-EXIT.
003410     EXIT.
003420
003430 SUB-9600-LOG-FAILURE.
003440
003450     DISPLAY W-ERROR-MSG ' STATEMENT NOT APPLIED - OVERSIZE, '
003460             W-STMT-BUFFER (1 : 60)
003470     ADD 1 TO W-SKIPPED-STMT-CTR
003480
003490     MOVE SPACES     TO RESTLOG-REC
003500     MOVE 'WARNING:'  TO RESTLOG-TAG
003510     WRITE RESTLOG-REC
003520
003530     PERFORM SUB-9700-WRITE-WRAPPED-LOG THRU SUB-9700-EXIT
003540     .
003550 SUB-9600-EXIT.
003560     EXIT.
003570
003580*----------------------------------------------------------------
003590* SUB-9700-WRITE-WRAPPED-LOG - writes W-STMT-BUFFER(1:W-STMT-LEN)
003600* to RESTLOG in successive 199-byte physical lines. Same wrap
003610* idiom DEVDBGEN uses to fan its own SQL text out over DUMPFILE.
003620*----------------------------------------------------------------
003630
003640 SUB-9700-WRITE-WRAPPED-LOG.
003650
003660     MOVE 1 TO W-WRAP-DX
003670
003680     PERFORM SUB-9710-WRITE-ONE-LOG-CHUNK THRU SUB-9710-EXIT
003690         VARYING W-WRAP-DX FROM 1 BY 199
003700         UNTIL W-WRAP-DX > W-STMT-LEN
003710     .
003720 SUB-9700-EXIT.
003730     EXIT.
003740
003750 SUB-9710-WRITE-ONE-LOG-CHUNK.
003760
003770     MOVE SPACES TO RESTLOG-REC
003780
003790     IF W-STMT-LEN - W-WRAP-DX + 1 < 199
003800         COMPUTE W-WRAP-CHUNK-LEN = W-STMT-LEN - W-WRAP-DX + 1
003810     ELSE
003820         MOVE 199 TO W-WRAP-CHUNK-LEN
003830     END-IF
003840
003850     MOVE W-STMT-BUFFER (W-WRAP-DX : W-WRAP-CHUNK-LEN)
003860         TO RESTLOG-TEXT (1 : W-WRAP-CHUNK-LEN)
003870
003880     WRITE RESTLOG-REC
003890     .
003900 SUB-9710-EXIT.
003910     EXIT.
003920
003930*----------------------------------------------------------------
003940* SUB-3915-LEFT-JUSTIFY-COUNT - trims W-EDIT-COUNT's leading
003950* zero-suppression spaces for the progress/final-report DISPLAY
003960* lines. Same forward-scan idiom DEVDBGEN uses on its own edited
003970* offset field.
003980*----------------------------------------------------------------
003990
004000 SUB-3915-LEFT-JUSTIFY-COUNT.
004010
004020     PERFORM SUB-3916-NOOP THRU SUB-3916-EXIT
004030         VARYING W-JUST-DX FROM 1 BY 1
004040         UNTIL W-JUST-DX > 9
004050               OR W-EDIT-COUNT-X (W-JUST-DX : 1) NOT = SPACE
004060
004070     COMPUTE W-JUST-LEN = 10 - W-JUST-DX
004080
004090     MOVE SPACES TO W-COUNT-EDIT-AREA
004100     MOVE W-EDIT-COUNT-X (W-JUST-DX : W-JUST-LEN)
004110         TO W-COUNT-EDIT-AREA (1 : W-JUST-LEN)
004120     .
004130 SUB-3915-EXIT.
004140     EXIT.
004150
004160 SUB-3916-NOOP.
004170     CONTINUE.
004180 SUB-3916-EXIT.
004190     EXIT.
004200
004210*----------------------------------------------------------------
004220* SUB-8900-FIND-LINE-LEN - reverse-scan trim of W-LINE-TEXT down
004230* to its true (non-blank) length. Same idiom DEVMASK/DEVDBGEN
004240* use before STRING-ing a value onto a growing buffer.
004250*----------------------------------------------------------------
004260
004270 SUB-8900-FIND-LINE-LEN.
004280
004290     MOVE 199 TO W-LINE-DX
004300
004310     PERFORM SUB-8905-NOOP THRU SUB-8905-EXIT
004320         VARYING W-LINE-DX FROM 199 BY -1
004330         UNTIL W-LINE-DX < 1
004340               OR W-LINE-TEXT (W-LINE-DX : 1) NOT = SPACE
004350
004360     MOVE W-LINE-DX TO W-LINE-LEN
004370     .
004380 SUB-8900-EXIT.
004390     EXIT.
004400
004410 SUB-8905-NOOP.
004420     CONTINUE.
004430 SUB-8905-EXIT.
004440     EXIT.
004450
004460*----------------------------------------------------------------
004470* SUB-3000-SHUT-DOWN
004480*----------------------------------------------------------------
004490
004500 SUB-3000-SHUT-DOWN.
004510
004520     CLOSE RESTIN
004530           RESTLOG
004540
004550     MOVE STATEMENT-COUNT TO W-EDIT-COUNT
004560     PERFORM SUB-3915-LEFT-JUSTIFY-COUNT THRU SUB-3915-EXIT
004570
004580     DISPLAY 'DEVREST COMPLETED - ' W-COUNT-EDIT-AREA
004590             ' STATEMENTS APPLIED'
004600     DISPLAY 'DEVREST STATEMENTS SKIPPED - ' W-SKIPPED-STMT-CTR
004610     .
004620 SUB-3000-EXIT.
004630     EXIT.
