000010*========================== DEVDB ================================*
000020* Authors: R Okafor
000030*
000040* License: MIT
000050*
000060* Date        Version  Description
000070* ----        -------  -----------
000080* 2021-06-14  1.0      First release - lightweight generator port
000090*================================================================*
000100
000110 IDENTIFICATION DIVISION.
000120*========================
000130
000140 PROGRAM-ID.             DEVSPEC.
000150 AUTHOR.                 R OKAFOR.
000160 INSTALLATION.           DEVDB SYSTEMS GROUP.
000170 DATE-WRITTEN.           1988-02-15.
000180 DATE-COMPILED.
000190 SECURITY.               UNCLASSIFIED.
000200
000210*--------------------------------------------------------------*
000220* CHANGE LOG
000230*--------------------------------------------------------------*
000240* 1988-02-15  RAO  0001    FIRST RELEASE - LOADS THE SPECIN
000250*                          CONTROL-CARD DECK (H/T/F/C RECORD
000260*                          TYPES) INTO THE SHARED SPEC TABLE.
000270* 1988-03-01  RAO  0006    ADDED TABLE-CNT/FK-REF-CNT/COLUMN-CNT
000280*                          OVERFLOW GUARDS - A DECK OVER 10
000290*                          TABLES OR 12 COLUMNS PER TABLE NOW
000300*                          LOGS AND SKIPS THE EXTRA CARDS RATHER
000310*                          THAN OVERRUNNING THE OCCURS TABLE.
000320* 1988-03-01  RAO  0007    AN F OR C CARD READ BEFORE ANY T CARD
000330*                          IS NOW LOGGED AND IGNORED INSTEAD OF
000340*                          ADDRESSING TABLE OCCURRENCE ZERO.
000350* 1998-09-14  TLV  0088    Y2K REVIEW - NO DATE FIELDS ON ANY
000360*                          CONTROL CARD. NO CHANGES REQUIRED.
000370* 2004-02-05  RAO  0139    RECOMPILED UNDER IBM-Z15 TARGET.
000380* 2017-11-20  TLV  0198    F AND C CARDS NO LONGER CARRY THEIR
000390*                          OWN TABLE NAME - THE DECK IS BUILT ONE
000400*                          TABLE AT A TIME (T CARD FOLLOWED BY
000410*                          ITS OWN F/C CARDS), SO THE "CURRENT
000420*                          TABLE" INDEX ALONE RESOLVES THEM.
000430*                          SAVES 30 BYTES ON EVERY DETAIL CARD.
000440*--------------------------------------------------------------*
000450
000460 ENVIRONMENT DIVISION.
000470*=====================
000480
000490 CONFIGURATION SECTION.
000500*----------------------
000510
000520 SOURCE-COMPUTER.
000530     IBM-Z15.
000540*    IBM-Z15 DEBUGGING MODE.
000550
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS DEV-HEX-DIGIT   IS '0' THRU '9' 'A' THRU 'F'
000590                               'a' THRU 'f'
000600     UPSI-0 ON  STATUS IS DEV-DEBUG-SW-ON
000610            OFF STATUS IS DEV-DEBUG-SW-OFF.
000620
000630 INPUT-OUTPUT SECTION.
000640*---------------------
000650
000660 FILE-CONTROL.
000670     SELECT SPECIN               ASSIGN 'SPECIN'
000680                                 ORGANIZATION LINE SEQUENTIAL.
000690/
000700 DATA DIVISION.
000710*==============
000720
000730 FILE SECTION.
000740*-------------
000750
000760 FD  SPECIN.
000770
000780**** One physical line per control card. SPEC-REC-TYPE tags the
000790**** record ('H'eader/defaults, 'T'able, 'F'K-reference,
000800**** 'C'olumn); the body redefines per type below. The deck is
000810**** built one table at a time - a T card, then that table's own
000820**** F and C cards, before the next T card - so a detail card
000830**** does not need to carry its own table name (1988-03-01,
000840**** 2017-11-20 log entries above).
000850
000860 01  SPECIN-REC.
000870     05  SPEC-REC-TYPE           PIC X(01).
000880         88  SPEC-REC-IS-HEADER          VALUE 'H'.
000890         88  SPEC-REC-IS-TABLE           VALUE 'T'.
000900         88  SPEC-REC-IS-FK              VALUE 'F'.
000910         88  SPEC-REC-IS-COLUMN          VALUE 'C'.
000920     05  SPEC-REC-BODY           PIC X(261).
000930
000940     05  SPEC-H-BODY REDEFINES SPEC-REC-BODY.
000950         10  SPEC-H-DFLT-STRATEGY
000960                                 PIC X(10).
000970         10  SPEC-H-DFLT-MAX-ROWS
000980                                 PIC 9(09).
000990         10  SPEC-H-DFLT-TIME-WIN
001000                                 PIC 9(05).
001010         10  SPEC-H-DFLT-MASK-SALT
001020                                 PIC X(30).
001030         10  SPEC-H-DFLT-EMAIL-DOM
001040                                 PIC X(30).
001050         10  SPEC-H-DFLT-PRES-LEN
001060                                 PIC X(01).
001070         10  FILLER              PIC X(176).
001080
001090     05  SPEC-T-BODY REDEFINES SPEC-REC-BODY.
001100         10  SPEC-T-TABLE-NAME   PIC X(30).
001110         10  SPEC-T-PROCESSING-ORDER
001120                                 PIC 9(03).
001130         10  SPEC-T-SUBSET-STRATEGY
001140                                 PIC X(10).
001150         10  SPEC-T-ROOT-FLAG    PIC X(01).
001160         10  SPEC-T-HAS-SUBSET   PIC X(01).
001170         10  SPEC-T-ORDER-BY     PIC X(30).
001180         10  SPEC-T-TIME-WINDOW-DAYS
001190                                 PIC 9(05).
001200         10  SPEC-T-MAX-ROWS     PIC 9(09).
001210         10  SPEC-T-POST-LOAD-OFFSET
001220                                 PIC 9(09).
001230         10  FILLER              PIC X(163).
001240
001250     05  SPEC-F-BODY REDEFINES SPEC-REC-BODY.
001260         10  SPEC-F-REF-COLUMN   PIC X(30).
001270         10  SPEC-F-REF-TABLE    PIC X(30).
001280         10  SPEC-F-REF-COLUMN-REF
001290                                 PIC X(30).
001300         10  FILLER              PIC X(171).
001310
001320     05  SPEC-C-BODY REDEFINES SPEC-REC-BODY.
001330         10  SPEC-C-COLUMN-NAME  PIC X(30).
001340         10  SPEC-C-SENSITIVITY  PIC X(10).
001350         10  SPEC-C-STRATEGY     PIC X(10).
001360         10  SPEC-C-PRIMARY-KEY  PIC X(01).
001370         10  SPEC-C-UNIQUE       PIC X(01).
001380         10  SPEC-C-REFERENCES   PIC X(30).
001390         10  SPEC-C-MASK-TYPE    PIC X(15).
001400         10  SPEC-C-MASK-DET-KEY PIC X(30).
001410         10  SPEC-C-MASK-PERCENT PIC 9(03).
001420         10  SPEC-C-MASK-PRESERVE-DOMAIN
001430                                 PIC X(01).
001440         10  SPEC-C-SYNTH-TYPE   PIC X(15).
001450         10  SPEC-C-SYNTH-DET-KEY
001460                                 PIC X(30).
001470         10  SPEC-C-SYNTH-DOMAIN PIC X(30).
001480         10  SPEC-C-SYNTH-FORMAT PIC X(15).
001490         10  SPEC-C-DATA-TYPE    PIC X(08).
001500         10  SPEC-C-DECIMAL-PLACES
001510                                 PIC 9(01).
001520         10  FILLER              PIC X(31).
001530
001540 WORKING-STORAGE SECTION.
001550*------------------------
001560
001570 01  W-ERROR-MSG             PIC X(20)       VALUE
001580     '**** DEVSPEC error: '.
001590
001600 01  W-CARDS-READ            PIC 9(06)  COMP  VALUE 0.
001610
001620**** Standalone tally of control cards whose record type byte matched
001630**** none of H/T/F/C - a debug-only figure, kept apart from
001640**** W-CARDS-READ since a card of this kind is read but never loaded.
001650
001660 77  W-BAD-CARD-CTR          PIC 9(05)   COMP    VALUE 0.
001670
001680 01  FILLER                  PIC X(01)       VALUE 'N'.
001690     88  W-EOF                               VALUE 'Y'.
001700     88  W-NOT-EOF                           VALUE 'N'.
001710
001720 01  W-COMPILED-DATE.
001730     05  W-COMPILED-DATE-YYYY
001740                             PIC X(04).
001750     05  W-COMPILED-DATE-MM  PIC X(02).
001760     05  W-COMPILED-DATE-DD  PIC X(02).
001770     05  W-COMPILED-TIME-HH  PIC X(02).
001780     05  W-COMPILED-TIME-MM  PIC X(02).
001790     05  W-COMPILED-TIME-SS  PIC X(02).
001800     05  FILLER              PIC X(07).
001810/
001820 LINKAGE SECTION.
001830*----------------
001840
001850**** Shared spec table (owner once loaded: DEVDBGEN). DEVSPEC
001860**** is the only program that writes it - every other caller
001870**** only ever reads it back.
001880
001890     COPY DEVSPCW.
001900/
001910 PROCEDURE DIVISION USING DEVSPCW-DEFAULTS DEVSPCW-TABLES
001920                           DEVSPCW-SORT-AREA.
001930*==================
001940
001950 MAIN.
001960*-----
001970
001980     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
001990
002000     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
002010         UNTIL W-EOF
002020
002030     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
002040     .
002050 MAIN-EXIT.
002060     GOBACK.
002070/
002080 SUB-1000-START-UP.
002090*------------------
002100
002110     MOVE FUNCTION WHEN-COMPILED
002120                             TO W-COMPILED-DATE
002130
002140D    DISPLAY 'DEVSPEC  compiled on '
002150D        W-COMPILED-DATE-YYYY '/'
002160D        W-COMPILED-DATE-MM   '/'
002170D        W-COMPILED-DATE-DD   ' at '
002180D        W-COMPILED-TIME-HH   ':'
002190D        W-COMPILED-TIME-MM   ':'
002200D        W-COMPILED-TIME-SS
002210
002220     OPEN INPUT SPECIN
002230
002240     PERFORM SUB-9100-READ-SPECIN THRU SUB-9100-EXIT
002250     .
002260 SUB-1000-EXIT.
002270     EXIT.
002280/
002290 SUB-2000-PROCESS.
002300*-----------------
002310
002320     EVALUATE TRUE
002330       WHEN SPEC-REC-IS-HEADER
002340         PERFORM SUB-9010-LOAD-DEFAULTS THRU SUB-9010-EXIT
002350
002360       WHEN SPEC-REC-IS-TABLE
002370         PERFORM SUB-9020-LOAD-TABLE THRU SUB-9020-EXIT
002380
002390       WHEN SPEC-REC-IS-FK
002400         PERFORM SUB-9030-LOAD-FK-REF THRU SUB-9030-EXIT
002410
002420       WHEN SPEC-REC-IS-COLUMN
002430         PERFORM SUB-9040-LOAD-COLUMN THRU SUB-9040-EXIT
002440
002450       WHEN OTHER
002460         DISPLAY W-ERROR-MSG
002470                 'Unknown control card type ignored: '
002480                 SPEC-REC-TYPE
002490         ADD 1 TO W-BAD-CARD-CTR
002500     END-EVALUATE
002510
002520     PERFORM SUB-9100-READ-SPECIN THRU SUB-9100-EXIT
002530     .
002540 SUB-2000-EXIT.
002550     EXIT.
002560/
002570 SUB-3000-SHUT-DOWN.
002580*-------------------
002590
002600     CLOSE SPECIN
002610
002620D    DISPLAY 'DEVSPEC read ' W-CARDS-READ ' control cards, '
002630D            DEVSPCW-TABLE-CNT ' tables loaded'
002640D    DISPLAY 'DEVSPEC bad card types ignored: ' W-BAD-CARD-CTR
002650     .
002660 SUB-3000-EXIT.
002670     EXIT.
002680/
002690 SUB-9010-LOAD-DEFAULTS.
002700*-------------------------
002710
002720     MOVE SPEC-H-DFLT-STRATEGY
002730                             TO DEVSPCW-DFLT-STRATEGY
002740     MOVE SPEC-H-DFLT-MAX-ROWS
002750                             TO DEVSPCW-DFLT-MAX-ROWS
002760     MOVE SPEC-H-DFLT-TIME-WIN
002770                             TO DEVSPCW-DFLT-TIME-WIN
002780     MOVE SPEC-H-DFLT-MASK-SALT
002790                             TO DEVSPCW-DFLT-MASK-SALT
002800     MOVE SPEC-H-DFLT-EMAIL-DOM
002810                             TO DEVSPCW-DFLT-EMAIL-DOM
002820     MOVE SPEC-H-DFLT-PRES-LEN
002830                             TO DEVSPCW-DFLT-PRES-LEN
002840     .
002850 SUB-9010-EXIT.
002860     EXIT.
002870/
002880 SUB-9020-LOAD-TABLE.
002890*-----------------------
002900
002910     IF      DEVSPCW-TABLE-CNT NOT < 10
002920         DISPLAY W-ERROR-MSG
002930                 'Table card ignored, deck full at 10: '
002940                 SPEC-T-TABLE-NAME
002950         GO TO SUB-9020-EXIT
002960     END-IF
002970
002980     ADD  1                  TO DEVSPCW-TABLE-CNT
002990     SET  DEVSPCW-T-DX       TO DEVSPCW-TABLE-CNT
003000
003010     MOVE SPEC-T-TABLE-NAME  TO SPEC-TABLE-NAME(DEVSPCW-T-DX)
003020     MOVE SPEC-T-PROCESSING-ORDER
003030                             TO SPEC-PROCESSING-ORDER(DEVSPCW-T-DX)
003040     MOVE SPEC-T-SUBSET-STRATEGY
003050                             TO SPEC-SUBSET-STRATEGY(DEVSPCW-T-DX)
003060     MOVE SPEC-T-ROOT-FLAG   TO SPEC-ROOT-FLAG(DEVSPCW-T-DX)
003070     MOVE SPEC-T-HAS-SUBSET  TO SPEC-HAS-SUBSET(DEVSPCW-T-DX)
003080     MOVE SPEC-T-ORDER-BY    TO SPEC-ORDER-BY(DEVSPCW-T-DX)
003090     MOVE SPEC-T-TIME-WINDOW-DAYS
003100                             TO SPEC-TIME-WINDOW-DAYS(DEVSPCW-T-DX)
003110     MOVE SPEC-T-MAX-ROWS    TO SPEC-MAX-ROWS(DEVSPCW-T-DX)
003120     MOVE SPEC-T-POST-LOAD-OFFSET
003130                           TO SPEC-POST-LOAD-OFFSET(DEVSPCW-T-DX)
003140     MOVE 0                  TO SPEC-FK-REF-CNT(DEVSPCW-T-DX)
003150     MOVE 0                  TO SPEC-COLUMN-CNT(DEVSPCW-T-DX)
003160     .
003170 SUB-9020-EXIT.
003180     EXIT.
003190/
003200 SUB-9030-LOAD-FK-REF.
003210*------------------------
003220
003230     IF      DEVSPCW-TABLE-CNT = 0
003240         DISPLAY W-ERROR-MSG
003250                 'F card ignored, no table card seen yet'
003260         GO TO SUB-9030-EXIT
003270     END-IF
003280
003290     IF      SPEC-FK-REF-CNT(DEVSPCW-T-DX) NOT < 3
003300         DISPLAY W-ERROR-MSG
003310                 'FK card ignored, table full at 3 refs: '
003320                 SPEC-TABLE-NAME(DEVSPCW-T-DX)
003330         GO TO SUB-9030-EXIT
003340     END-IF
003350
003360     ADD  1                  TO SPEC-FK-REF-CNT(DEVSPCW-T-DX)
003370     SET  DEVSPCW-FK-DX      TO SPEC-FK-REF-CNT(DEVSPCW-T-DX)
003380
003390     MOVE SPEC-F-REF-COLUMN  TO SPEC-FK-REF-COLUMN
003400                                (DEVSPCW-T-DX, DEVSPCW-FK-DX)
003410     MOVE SPEC-F-REF-TABLE   TO SPEC-FK-REF-TABLE
003420                                (DEVSPCW-T-DX, DEVSPCW-FK-DX)
003430     MOVE SPEC-F-REF-COLUMN-REF
003440                             TO SPEC-FK-REF-COLUMN-REF
003450                                (DEVSPCW-T-DX, DEVSPCW-FK-DX)
003460     .
003470 SUB-9030-EXIT.
003480     EXIT.
003490/
003500 SUB-9040-LOAD-COLUMN.
003510*------------------------
003520
003530     IF      DEVSPCW-TABLE-CNT = 0
003540         DISPLAY W-ERROR-MSG
003550                 'C card ignored, no table card seen yet'
003560         GO TO SUB-9040-EXIT
003570     END-IF
003580
003590     IF      SPEC-COLUMN-CNT(DEVSPCW-T-DX) NOT < 12
003600         DISPLAY W-ERROR-MSG
003610                 'Column card ignored, table full at 12: '
003620                 SPEC-TABLE-NAME(DEVSPCW-T-DX)
003630         GO TO SUB-9040-EXIT
003640     END-IF
003650
003660     ADD  1                  TO SPEC-COLUMN-CNT(DEVSPCW-T-DX)
003670     SET  DEVSPCW-C-DX       TO SPEC-COLUMN-CNT(DEVSPCW-T-DX)
003680
003690     MOVE SPEC-C-COLUMN-NAME TO SPEC-COLUMN-NAME
003700                                (DEVSPCW-T-DX, DEVSPCW-C-DX)
003710     MOVE SPEC-C-SENSITIVITY TO SPEC-COL-SENSITIVITY
003720                                (DEVSPCW-T-DX, DEVSPCW-C-DX)
003730     MOVE SPEC-C-STRATEGY    TO SPEC-COL-STRATEGY
003740                                (DEVSPCW-T-DX, DEVSPCW-C-DX)
003750     MOVE SPEC-C-PRIMARY-KEY TO SPEC-COL-PRIMARY-KEY
003760                                (DEVSPCW-T-DX, DEVSPCW-C-DX)
003770     MOVE SPEC-C-UNIQUE      TO SPEC-COL-UNIQUE
003780                                (DEVSPCW-T-DX, DEVSPCW-C-DX)
003790     MOVE SPEC-C-REFERENCES  TO SPEC-COL-REFERENCES
003800                                (DEVSPCW-T-DX, DEVSPCW-C-DX)
003810     MOVE SPEC-C-MASK-TYPE   TO SPEC-MASK-TYPE
003820                                (DEVSPCW-T-DX, DEVSPCW-C-DX)
003830     MOVE SPEC-C-MASK-DET-KEY
003840                             TO SPEC-MASK-DET-KEY
003850                                (DEVSPCW-T-DX, DEVSPCW-C-DX)
003860     MOVE SPEC-C-MASK-PERCENT
003870                             TO SPEC-MASK-PERCENT
003880                                (DEVSPCW-T-DX, DEVSPCW-C-DX)
003890     MOVE SPEC-C-MASK-PRESERVE-DOMAIN
003900                             TO SPEC-MASK-PRESERVE-DOMAIN
003910                                (DEVSPCW-T-DX, DEVSPCW-C-DX)
003920     MOVE SPEC-C-SYNTH-TYPE  TO SPEC-SYNTH-TYPE
003930                                (DEVSPCW-T-DX, DEVSPCW-C-DX)
003940     MOVE SPEC-C-SYNTH-DET-KEY
003950                             TO SPEC-SYNTH-DET-KEY
003960                                (DEVSPCW-T-DX, DEVSPCW-C-DX)
003970     MOVE SPEC-C-SYNTH-DOMAIN
003980                             TO SPEC-SYNTH-DOMAIN
003990                                (DEVSPCW-T-DX, DEVSPCW-C-DX)
004000     MOVE SPEC-C-SYNTH-FORMAT
004010                             TO SPEC-SYNTH-FORMAT
004020                                (DEVSPCW-T-DX, DEVSPCW-C-DX)
004030     MOVE SPEC-C-DATA-TYPE   TO SPEC-COL-DATA-TYPE
004040                                (DEVSPCW-T-DX, DEVSPCW-C-DX)
004050     MOVE SPEC-C-DECIMAL-PLACES
004060                             TO SPEC-COL-DECIMAL-PLACES
004070                                (DEVSPCW-T-DX, DEVSPCW-C-DX)
004080     .
004090 SUB-9040-EXIT.
004100     EXIT.
004110/
004120 SUB-9100-READ-SPECIN.
004130*------------------------
004140
004150     READ SPECIN
004160         AT END
004170             SET  W-EOF      TO TRUE
004180         NOT AT END
004190             ADD  1          TO W-CARDS-READ
004200     END-READ
004210     .
004220 SUB-9100-EXIT.
004230     EXIT.
