000010*========================== DEVDB ================================*
000020* Authors: R Okafor
000030*
000040* Description: Linkage parameter for subroutine DEVMASK, which
000050*              applies a column's KEEP/MASK/SYNTHESIZE strategy
000060*              to one field value and returns it already SQL-
000070*              literal formatted, ready to embed in an INSERT.
000080*
000090* License: MIT
000100*
000110* Date        Version  Description
000120* ----        -------  -----------
000130* 2021-07-02  1.0      First release - lightweight generator port
000140* 2023-08-22  1.1      Added MSK-DATA-TYPE/DECIMAL-PLACES for
000150*                      SQL-literal formatting and NUMERIC-NOISE
000160*================================================================*
000170
000180**** Input fields:
000190****     MSK-VALUE-IS-NULL:
000200****         'Y' when the source column value is NULL - bypasses
000210****         mask/synthesize entirely per BUSINESS RULES.
000220****     MSK-ORIGINAL-VALUE:
000230****         The field value as extracted, text-formatted.
000240****     MSK-COLUMN-STRATEGY / MSK-MASK-* / MSK-SYNTH-*:
000250****         Copies of this column's control-card fields (see
000260****         CopyBooks-DEVSPCW.cpy).
000270****     MSK-DEFAULT-MASK-SALT / MSK-DEFAULT-EMAIL-DOMAIN:
000280****         Fallback deterministic key / email domain from the
000290****         run's defaults record.
000300
000310**** Output field:
000320****     MSK-OUT-LITERAL:
000330****         SQL-ready literal text (quoted or not, per type).
000340
000350 01  DEVMSKL-PARAMETER.
000360     05  MSK-VALUE-IS-NULL       PIC X(01).
000370         88  MSK-IS-NULL                 VALUE 'Y'.
000380     05  MSK-ORIGINAL-VALUE      PIC X(100).
000390     05  MSK-COLUMN-STRATEGY     PIC X(10).
000400         88  MSK-STRATEGY-KEEP            VALUE 'KEEP'.
000410         88  MSK-STRATEGY-MASK            VALUE 'MASK'.
000420         88  MSK-STRATEGY-SYNTHESIZE      VALUE 'SYNTHESIZE'.
000430     05  MSK-MASK-TYPE           PIC X(15).
000440     05  MSK-MASK-DET-KEY        PIC X(30).
000450     05  MSK-MASK-PERCENT        PIC 9(03).
000460     05  MSK-SYNTH-TYPE          PIC X(15).
000470     05  MSK-SYNTH-DET-KEY       PIC X(30).
000480     05  MSK-SYNTH-DOMAIN        PIC X(30).
000490     05  MSK-SYNTH-FORMAT        PIC X(15).
000500     05  MSK-DATA-TYPE           PIC X(08).
000510         88  MSK-TYPE-TEXT                VALUE 'TEXT'.
000520         88  MSK-TYPE-DATE                VALUE 'DATE'.
000530         88  MSK-TYPE-BOOLEAN             VALUE 'BOOLEAN'.
000540         88  MSK-TYPE-NUMBER              VALUE 'NUMBER'.
000550     05  MSK-DECIMAL-PLACES      PIC 9(01).
000560     05  MSK-DEFAULT-MASK-SALT   PIC X(30).
000570     05  MSK-DEFAULT-EMAIL-DOMAIN
000580                                 PIC X(30).
000590     05  MSK-OUT-LITERAL         PIC X(120).
000600     05  FILLER                  PIC X(05).
