000010*========================== DEVDB ================================*
000020* Authors: R Okafor
000030*
000040* License: MIT
000050*
000060* Date        Version  Description
000070* ----        -------  -----------
000080* 2021-06-21  1.0      First release - lightweight generator port
000090*================================================================*
000100
000110 IDENTIFICATION DIVISION.
000120*========================
000130
000140 PROGRAM-ID.             DEVSEL.
000150 AUTHOR.                 R OKAFOR.
000160 INSTALLATION.           DEVDB SYSTEMS GROUP.
000170 DATE-WRITTEN.           1988-05-03.
000180 DATE-COMPILED.
000190 SECURITY.               UNCLASSIFIED.
000200
000210*--------------------------------------------------------------*
000220* CHANGE LOG
000230*--------------------------------------------------------------*
000240* 1988-05-03  RAO  0016    FIRST RELEASE - SAMPLE/FK-CLOSURE/ALL
000250*                          SUBSET DECISION FOR ONE SOURCE ROW.
000260* 1988-06-11  RAO  0021    ADDED DEFAULT-STRATEGY/MAX-ROWS/TIME-
000270*                          WINDOW FALLBACK CHAIN.
000280* 1989-03-02  TLV  0027    FK-CLOSURE NOW STOPS AT THE FIRST
000290*                          MATCHING REFERENCE INSTEAD OF TESTING
000300*                          ALL THREE - A ROW ONLY NEEDS ONE
000310*                          MATCHING PARENT TO BE PULLED IN.
000320* 1989-03-02  TLV  0028    SILENTLY SKIP AN FK REFERENCE WHOSE
000330*                          PARENT TABLE HAS NOT BEEN SELECTED YET
000340*                          (EMPTY ID SET) - NOT AN ERROR, PER
000350*                          ANALYST'S NOTE ON THE SPEC.
000360* 1998-09-14  TLV  0104    Y2K REVIEW - SUBSET-TIME-WINDOW-DAYS
000370*                          COMPARES A ROW-AGE COUNT, NOT A
000380*                          CALENDAR DATE. NO CHANGES REQUIRED.
000390* 2004-02-05  RAO  0142    RECOMPILED UNDER IBM-Z15 TARGET.
000400* 2009-08-30  TLV  0189    SPEC-FK-REF-TABLE LOOKUP NOW STOPS AT
000410*                          DEVSPCW-TABLE-CNT INSTEAD OF WALKING
000420*                          ALL 10 OCCURRENCES - WAS MATCHING
000430*                          AGAINST LEFTOVER SPACES IN UNUSED
000440*                          SLOTS ON A SHORT RUN LIST.
000450*--------------------------------------------------------------*
000460
000470 ENVIRONMENT DIVISION.
000480*=====================
000490
000500 CONFIGURATION SECTION.
000510*----------------------
000520
000530 SOURCE-COMPUTER.
000540     IBM-Z15.
000550*    IBM-Z15 DEBUGGING MODE.
000560
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM
000590     CLASS DEV-HEX-DIGIT   IS '0' THRU '9' 'A' THRU 'F'
000600                               'a' THRU 'f'
000610     UPSI-0 ON  STATUS IS DEV-DEBUG-SW-ON
000620            OFF STATUS IS DEV-DEBUG-SW-OFF.
000630
000640 INPUT-OUTPUT SECTION.
000650*---------------------
000660
000670 FILE-CONTROL.
000680/
000690 DATA DIVISION.
000700*==============
000710
000720 FILE SECTION.
000730*-------------
000740
000750 WORKING-STORAGE SECTION.
000760*------------------------
000770
000780 01  W-ERROR-MSG             PIC X(20)       VALUE
000790     '**** DEVSEL error:  '.
000800
000810 01  FILLER                  PIC X(01)       VALUE 'Y'.
000820     88  W-FIRST-CALL                        VALUE 'Y'.
000830     88  W-NOT-FIRST-CALL                    VALUE 'N'.
000840
000850
000860**** Standalone call counter - one call in, one table's row selection
000870**** worked, so this doubles as a running count of tables this run
000880**** has selected against. Debug-only, not part of any file layout.
000890
000900 77  W-CALL-COUNT            PIC 9(07)   COMP    VALUE 0.
000910
000920 01  W-COMPILED-DATE.
000930     05  W-COMPILED-DATE-YYYY
000940                             PIC X(04).
000950     05  W-COMPILED-DATE-MM  PIC X(02).
000960     05  W-COMPILED-DATE-DD  PIC X(02).
000970     05  W-COMPILED-TIME-HH  PIC X(02).
000980     05  W-COMPILED-TIME-MM  PIC X(02).
000990     05  W-COMPILED-TIME-SS  PIC X(02).
001000     05  FILLER              PIC X(07).
001010
001020**** Table-level control value resolved once per call against
001030**** the run's defaults (BUSINESS RULES, Unit B).
001040****
001050**** W-RESOLVED-STRATEGY-R is carried over from an earlier
001060**** revision that dispatched on the first character of the
001070**** resolved strategy text directly; the EVALUATE below reads
001080**** the whole field now, but nobody has pulled the redefinition
001090**** since - left in place, harmless.
001100
001110 01  W-RESOLVED-AREA.
001120     05  W-RESOLVED-STRATEGY PIC X(10).
001130     05  W-RESOLVED-STRATEGY-R
001140                             REDEFINES W-RESOLVED-STRATEGY.
001150         10  W-RESOLVED-STRATEGY-OCC
001160                             OCCURS 10 TIMES
001170                             PIC X(01).
001180     05  W-RESOLVED-MAX-ROWS PIC 9(09)  COMP.
001190     05  W-RESOLVED-TIME-WINDOW
001200                             PIC 9(05)  COMP.
001210     05  FILLER              PIC X(01).
001220
001230**** Row-age-in-days is carried in the extract's first field
001240**** slot for any table using SAMPLE with a time window - the
001250**** extract already stands in for the live query, so it is
001260**** built with the row's age precomputed rather than an
001270**** absolute created-date COBOL would then have to do
001280**** calendar arithmetic on.
001290
001300 01  W-AGE-TEXT              PIC X(05).
001310 01  W-AGE-DAYS              REDEFINES W-AGE-TEXT
001320                             PIC 9(05).
001330
001340**** FK-CLOSURE work area - one FK reference at a time, the
001350**** parent table it resolves to, and the local column value
001360**** (by convention, SRC-FIELD-VALUE at the FK reference's own
001370**** ordinal position) read as a ROW-ID for the parent-ID search.
001380
001390 01  W-FK-WORK-AREA.
001400     05  W-FK-DX             PIC 9(02)  COMP.
001410     05  W-PARENT-IDX        PIC S9(4)  COMP.
001420     05  W-NAME-DX           PIC S9(4)  COMP.
001430     05  W-ID-DX             PIC S9(4)  COMP.
001440     05  W-FK-LOCAL-TEXT     PIC X(09).
001450     05  W-FK-LOCAL-NUM      REDEFINES W-FK-LOCAL-TEXT
001460                             PIC 9(09).
001470     05  W-PARENT-MATCH-SW   PIC X(01).
001480         88  W-PARENT-MATCH               VALUE 'Y'.
001490         88  W-PARENT-NO-MATCH             VALUE 'N'.
001500     05  FILLER              PIC X(01).
001510/
001520 LINKAGE SECTION.
001530*----------------
001540
001550**** Shared spec working-storage (owner: DEVDBGEN) - only the
001560**** DEVSPCW-DEFAULTS/TABLES entries here are used, but the
001570**** whole copybook travels together, same as it does into
001580**** DEVSPEC and DEVMASK.
001590
001600     COPY DEVSPCW.
001610
001620**** Selected-ID working table (owner: DEVDBGEN) - this table's
001630**** occurrence is both read (parent lookups) and written (this
001640**** row's own decision).
001650
001660     COPY DEVSELW.
001670
001680**** The one source row under test, already read by DEVDBGEN.
001690
001700     COPY DEVTABW.
001710
001720**** Which table entry this call is deciding for, and the
001730**** keep/reject answer.
001740
001750 01  L-PARAMETER.            COPY DEVSELL.
001760/
001770 PROCEDURE DIVISION USING DEVSPCW-TABLES DEVSELW-TABLES
001780                           SRC-EXTRACT-REC L-PARAMETER.
001790*==================
001800
001810 MAIN.
001820*-----
001830
001840     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
001850
001860     ADD  1                  TO W-CALL-COUNT
001870D    DISPLAY 'DEVSEL   call number ' W-CALL-COUNT
001880
001890     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
001900     .
001910 MAIN-EXIT.
001920     GOBACK.
001930/
001940 SUB-1000-START-UP.
001950*------------------
001960
001970     IF      W-NOT-FIRST-CALL
001980         GO TO SUB-1000-EXIT
001990     END-IF
002000
002010     SET  W-NOT-FIRST-CALL   TO TRUE
002020     MOVE FUNCTION WHEN-COMPILED
002030                             TO W-COMPILED-DATE
002040
002050D    DISPLAY 'DEVSEL   compiled on '
002060D        W-COMPILED-DATE-YYYY '/'
002070D        W-COMPILED-DATE-MM   '/'
002080D        W-COMPILED-DATE-DD   ' at '
002090D        W-COMPILED-TIME-HH   ':'
002100D        W-COMPILED-TIME-MM   ':'
002110D        W-COMPILED-TIME-SS
002120     .
002130 SUB-1000-EXIT.
002140     EXIT.
002150/
002160 SUB-2000-PROCESS.
002170*-----------------
002180
002190     SET  SEL-ROW-REJECTED   TO TRUE
002200     SET  DEVSPCW-T-DX       TO SEL-TABLE-IDX
002210     SET  DEVSELW-T-DX       TO SEL-TABLE-IDX
002220
002230     PERFORM SUB-9800-RESOLVE-DEFAULTS THRU SUB-9800-EXIT
002240
002250     EVALUATE W-RESOLVED-STRATEGY
002260       WHEN 'SAMPLE'
002270         PERFORM SUB-9010-SAMPLE THRU SUB-9010-EXIT
002280
002290       WHEN 'FK-CLOSURE'
002300         PERFORM SUB-9020-FK-CLOSURE THRU SUB-9020-EXIT
002310
002320       WHEN 'ALL'
002330         PERFORM SUB-9030-ALL THRU SUB-9030-EXIT
002340
002350       WHEN OTHER
002360         DISPLAY W-ERROR-MSG
002370                 'Unknown strategy ignored: '
002380                 W-RESOLVED-STRATEGY
002390     END-EVALUATE
002400     .
002410 SUB-2000-EXIT.
002420     EXIT.
002430/
002440 SUB-9010-SAMPLE.
002450*-----------------
002460
002470     IF      W-RESOLVED-TIME-WINDOW NOT = 0
002480         MOVE SRC-FIELD-VALUE(1)(1 : 5)
002490                             TO W-AGE-TEXT
002500         IF      W-AGE-DAYS > W-RESOLVED-TIME-WINDOW
002510             GO TO SUB-9010-EXIT
002520         END-IF
002530     END-IF
002540
002550     IF      W-RESOLVED-MAX-ROWS NOT = 0
002560     AND     DEVSELW-ID-COUNT(DEVSELW-T-DX) NOT < W-RESOLVED-MAX-ROWS
002570         GO TO SUB-9010-EXIT
002580     END-IF
002590
002600     PERFORM SUB-9700-ADD-SELECTED-ID THRU SUB-9700-EXIT
002610     .
002620 SUB-9010-EXIT.
002630     EXIT.
002640/
002650 SUB-9020-FK-CLOSURE.
002660*----------------------
002670
002680     IF      W-RESOLVED-MAX-ROWS NOT = 0
002690     AND     DEVSELW-ID-COUNT(DEVSELW-T-DX) NOT < W-RESOLVED-MAX-ROWS
002700         GO TO SUB-9020-EXIT
002710     END-IF
002720
002730     PERFORM SUB-9025-TEST-ONE-FK-REF THRU SUB-9025-EXIT
002740         VARYING W-FK-DX FROM 1 BY 1
002750         UNTIL   W-FK-DX > SPEC-FK-REF-CNT(DEVSPCW-T-DX)
002760              OR SEL-ROW-KEPT
002770     .
002780 SUB-9020-EXIT.
002790     EXIT.
002800/
002810 SUB-9025-TEST-ONE-FK-REF.
002820*---------------------------
002830
002840     PERFORM SUB-9860-FIND-PARENT-INDEX THRU SUB-9860-EXIT
002850
002860     IF      W-PARENT-IDX = 0
002870         GO TO SUB-9025-EXIT
002880     END-IF
002890
002900****   Parent table not selected yet, or its selected-ID set is
002910****   empty - silently skip this reference (BUSINESS RULES).
002920
002930     IF      DEVSELW-ID-COUNT(W-PARENT-IDX) = 0
002940         GO TO SUB-9025-EXIT
002950     END-IF
002960
002970     MOVE SRC-FIELD-VALUE(W-FK-DX)(1 : 9)
002980                             TO W-FK-LOCAL-TEXT
002990
003000     PERFORM SUB-9870-SEARCH-PARENT-IDS THRU SUB-9870-EXIT
003010
003020     IF      W-PARENT-MATCH
003030         PERFORM SUB-9700-ADD-SELECTED-ID THRU SUB-9700-EXIT
003040     END-IF
003050     .
003060 SUB-9025-EXIT.
003070     EXIT.
003080/
003090 SUB-9030-ALL.
003100*---------------
003110
003120     PERFORM SUB-9700-ADD-SELECTED-ID THRU SUB-9700-EXIT
003130     .
003140 SUB-9030-EXIT.
003150     EXIT.
003160/
003170 SUB-9700-ADD-SELECTED-ID.
003180*---------------------------
003190
003200     IF      DEVSELW-ID-COUNT(DEVSELW-T-DX) NOT < 500
003210         GO TO SUB-9700-EXIT
003220     END-IF
003230
003240     ADD  1                  TO DEVSELW-ID-COUNT(DEVSELW-T-DX)
003250     SET  DEVSELW-I-DX       TO DEVSELW-ID-COUNT(DEVSELW-T-DX)
003260
003270     MOVE SRC-ROW-ID         TO DEVSELW-SELECTED-ROW-ID
003280                                (DEVSELW-T-DX, DEVSELW-I-DX)
003290
003300     SET  SEL-ROW-KEPT       TO TRUE
003310     .
003320 SUB-9700-EXIT.
003330     EXIT.
003340/
003350 SUB-9800-RESOLVE-DEFAULTS.
003360*----------------------------
003370
003380     IF      SPEC-SUBSET-STRATEGY(DEVSPCW-T-DX) NOT = SPACES
003390         MOVE SPEC-SUBSET-STRATEGY(DEVSPCW-T-DX)
003400                             TO W-RESOLVED-STRATEGY
003410     ELSE
003420         MOVE DEVSPCW-DFLT-STRATEGY
003430                             TO W-RESOLVED-STRATEGY
003440     END-IF
003450
003460     IF      SPEC-MAX-ROWS(DEVSPCW-T-DX) NOT = 0
003470         MOVE SPEC-MAX-ROWS(DEVSPCW-T-DX)
003480                             TO W-RESOLVED-MAX-ROWS
003490     ELSE
003500         MOVE DEVSPCW-DFLT-MAX-ROWS
003510                             TO W-RESOLVED-MAX-ROWS
003520     END-IF
003530
003540     IF      SPEC-TIME-WINDOW-DAYS(DEVSPCW-T-DX) NOT = 0
003550         MOVE SPEC-TIME-WINDOW-DAYS(DEVSPCW-T-DX)
003560                             TO W-RESOLVED-TIME-WINDOW
003570     ELSE
003580         MOVE DEVSPCW-DFLT-TIME-WIN
003590                             TO W-RESOLVED-TIME-WINDOW
003600     END-IF
003610     .
003620 SUB-9800-EXIT.
003630     EXIT.
003640/
003650 SUB-9860-FIND-PARENT-INDEX.
003660*------------------------------
003670
003680     MOVE 0                  TO W-PARENT-IDX
003690
003700     PERFORM SUB-9865-TEST-TABLE-NAME THRU SUB-9865-EXIT
003710         VARYING W-NAME-DX FROM 1 BY 1
003720         UNTIL   W-NAME-DX > DEVSPCW-TABLE-CNT
003730              OR W-PARENT-IDX NOT = 0
003740     .
003750 SUB-9860-EXIT.
003760     EXIT.
003770/
003780 SUB-9865-TEST-TABLE-NAME.
003790*----------------------------
003800
003810     IF      SPEC-TABLE-NAME(W-NAME-DX) =
003820             SPEC-FK-REF-TABLE(DEVSPCW-T-DX, W-FK-DX)
003830         MOVE W-NAME-DX      TO W-PARENT-IDX
003840     END-IF
003850     .
003860 SUB-9865-EXIT.
003870     EXIT.
003880/
003890 SUB-9870-SEARCH-PARENT-IDS.
003900*------------------------------
003910
003920     SET  W-PARENT-NO-MATCH  TO TRUE
003930
003940     PERFORM SUB-9875-TEST-PARENT-ID THRU SUB-9875-EXIT
003950         VARYING W-ID-DX FROM 1 BY 1
003960         UNTIL   W-ID-DX > DEVSELW-ID-COUNT(W-PARENT-IDX)
003970              OR W-PARENT-MATCH
003980     .
003990 SUB-9870-EXIT.
004000     EXIT.
004010/
004020 SUB-9875-TEST-PARENT-ID.
004030*---------------------------
004040
004050     IF      DEVSELW-SELECTED-ROW-ID(W-PARENT-IDX, W-ID-DX) =
004060             W-FK-LOCAL-NUM
004070         SET  W-PARENT-MATCH TO TRUE
004080     END-IF
004090     .
004100 SUB-9875-EXIT.
004110     EXIT.
