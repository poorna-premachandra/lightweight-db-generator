000010*========================== DEVDB ================================*
000020* Authors: R Okafor
000030*
000040* License: MIT
000050*
000060* Date        Version  Description
000070* ----        -------  -----------
000080* 2021-06-14  1.0      First release - lightweight generator port
000090*================================================================*
000100
000110 IDENTIFICATION DIVISION.
000120*========================
000130
000140 PROGRAM-ID.             DEVDBGEN.
000150 AUTHOR.                 R OKAFOR.
000160 INSTALLATION.           DEVDB SYSTEMS GROUP.
000170 DATE-WRITTEN.           1988-01-11.
000180 DATE-COMPILED.
000190 SECURITY.               UNCLASSIFIED.
000200
000210*--------------------------------------------------------------*
000220* CHANGE LOG
000230*--------------------------------------------------------------*
000240* 1988-01-11  RAO  0001    FIRST RELEASE - DRIVES SPEC LOAD, ROW
000250*                          SELECTION, MASKED DUMP AND MANIFEST.
000260* 1988-01-19  RAO  0004    ADDED ROOT-TABLES-FIRST ORDERING AHEAD
000270*                          OF PLAIN PROCESSING-ORDER FOR THE
000280*                          SELECT AND DUMP PASSES - FK-CLOSURE
000290*                          NEEDS THE PARENT'S ID SET BUILT FIRST.
000300* 1988-02-02  RAO  0007    SKIP A TABLE ENTIRELY (BOTH PASSES) IF
000310*                          ITS 'T' CARD CARRIES NO SUBSET-STRATEGY
000320*                          AT ALL - NOTHING TO SELECT, NOTHING TO
000330*                          DUMP.
000340* 1988-03-15  TLV  0013    INSERT TEXT NOW BATCHES ALL SELECTED
000350*                          ROWS FOR A TABLE INTO ONE STATEMENT
000360*                          INSTEAD OF ONE INSERT PER ROW - MUCH
000370*                          SMALLER DUMPFILE ON THE OVERNIGHT RUN.
000380* 1988-03-15  TLV  0014    ADDED ROW-BUFFER-FULL GUARD - A TABLE
000390*                          WITH AN UNUSUALLY LARGE SELECTED SET
000400*                          NOW DROPS AND LOGS THE OVERFLOW ROWS
000410*                          RATHER THAN ABENDING ON A STRING
000420*                          OVERFLOW.
000430* 1988-04-04  RAO  0018    ADDED SYSTEM-COLUMN EXCLUSION LIST TO
000440*                          THE DUMP PASS - USER/CONNECTION-COUNT
000450*                          PSEUDO-COLUMNS ARE NEVER WRITTEN OUT
000460*                          EVEN IF A 'C' CARD NAMES ONE.
000470* 1988-04-19  RAO  0022    ADDED POST-LOAD AUTO_INCREMENT TRAILER
000480*                          PASS - RUNS AFTER ALL INSERT TEXT SO A
000490*                          SEQUENCE RESTART NEVER LANDS AHEAD OF
000500*                          A ROW THAT REUSES THE OLD SEQUENCE.
000510* 1988-05-10  TLV  0026    ADDED THE JSON MANIFEST REPORT (TABLE,
000520*                          STRATEGY, SELECTED-ROW-COUNT, MAX-
000530*                          ROWS) FOR THE OPERATOR'S RUN LOG.
000540* 1989-07-21  TLV  0034    DUMPFILE LINES NOW WRAP AT 200 BYTES
000550*                          INSTEAD OF BEING TRUNCATED - A WIDE
000560*                          TABLE'S INSERT WAS LOSING COLUMNS PAST
000570*                          COLUMN 200 ON THE PRINT-ORIENTED
000580*                          ASSIGN.
000590* 1998-09-14  TLV  0119    Y2K REVIEW - NO CALENDAR DATE MATH IN
000600*                          THIS PROGRAM OTHER THAN THE COMPILE-
000610*                          DATE DEBUG LINE AND THE RUN-DATE
000620*                          MANIFEST HEADER, BOTH FOUR-DIGIT YEAR
000630*                          ALREADY. NO CHANGES REQUIRED.
000640* 2004-02-05  RAO  0158    RECOMPILED UNDER IBM-Z15 TARGET.
000650* 2011-11-02  TLV  0201    A TABLE WITH ZERO SELECTED ROWS AFTER
000660*                          THE SELECT PASS NO LONGER WRITES AN
000670*                          EMPTY INSERT STATEMENT ON THE DUMP
000680*                          PASS - COSMETIC FIX, THE LOAD SCRIPT
000690*                          WAS CHOKING ON 'INSERT INTO X () VALUES
000700*                          ();'.
000710*--------------------------------------------------------------*
000720
000730 ENVIRONMENT DIVISION.
000740*=====================
000750
000760 CONFIGURATION SECTION.
000770*----------------------
000780
000790 SOURCE-COMPUTER.
000800     IBM-Z15.
000810*    IBM-Z15 DEBUGGING MODE.
000820
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM
000850     CLASS DEV-HEX-DIGIT   IS '0' THRU '9' 'A' THRU 'F'
000860                               'a' THRU 'f'
000870     UPSI-0 ON  STATUS IS DEV-DEBUG-SW-ON
000880            OFF STATUS IS DEV-DEBUG-SW-OFF.
000890
000900 INPUT-OUTPUT SECTION.
000910*---------------------
000920
000930 FILE-CONTROL.
000940     SELECT SRCCUST      ASSIGN TO 'SRCCUST'
000950                          ORGANIZATION IS LINE SEQUENTIAL.
000960     SELECT SRCACCT      ASSIGN TO 'SRCACCT'
000970                          ORGANIZATION IS LINE SEQUENTIAL.
000980     SELECT SRCORDR      ASSIGN TO 'SRCORDR'
000990                          ORGANIZATION IS LINE SEQUENTIAL.
001000     SELECT SRCAUDT      ASSIGN TO 'SRCAUDT'
001010                          ORGANIZATION IS LINE SEQUENTIAL.
001020     SELECT DUMPFILE     ASSIGN TO 'DUMPOUT'
001030                          ORGANIZATION IS LINE SEQUENTIAL.
001040     SELECT MANIFEST     ASSIGN TO 'MANIOUT'
001050                          ORGANIZATION IS LINE SEQUENTIAL.
001060/
001070 DATA DIVISION.
001080*==============
001090
001100 FILE SECTION.
001110*-------------
001120
001130**** Four physical extracts, one per configured table, all built
001140**** off the one generic extract shape in DEVTABW - REPLACING
001150**** gives each FD its own legal 01-level record name while the
001160**** shape (and every field offset in it) stays identical.
001170
001180 FD  SRCCUST
001190     RECORDING MODE IS F
001200     LABEL RECORDS ARE STANDARD.
001210     COPY DEVTABW REPLACING SRC-EXTRACT-REC  BY SRCCUST-REC
001220                             SRC-ROW-ID       BY CUS-ROW-ID
001230                             SRC-FIELD-VALUE  BY CUS-FIELD-VALUE.
001240
001250 FD  SRCACCT
001260     RECORDING MODE IS F
001270     LABEL RECORDS ARE STANDARD.
001280     COPY DEVTABW REPLACING SRC-EXTRACT-REC  BY SRCACCT-REC
001290                             SRC-ROW-ID       BY ACT-ROW-ID
001300                             SRC-FIELD-VALUE  BY ACT-FIELD-VALUE.
001310
001320 FD  SRCORDR
001330     RECORDING MODE IS F
001340     LABEL RECORDS ARE STANDARD.
001350     COPY DEVTABW REPLACING SRC-EXTRACT-REC  BY SRCORDR-REC
001360                             SRC-ROW-ID       BY ORD-ROW-ID
001370                             SRC-FIELD-VALUE  BY ORD-FIELD-VALUE.
001380
001390 FD  SRCAUDT
001400     RECORDING MODE IS F
001410     LABEL RECORDS ARE STANDARD.
001420     COPY DEVTABW REPLACING SRC-EXTRACT-REC  BY SRCAUDT-REC
001430                             SRC-ROW-ID       BY AUD-ROW-ID
001440                             SRC-FIELD-VALUE  BY AUD-FIELD-VALUE.
001450
001460 FD  DUMPFILE
001470     RECORDING MODE IS F
001480     LABEL RECORDS ARE STANDARD.
001490 01  DUMPFILE-REC.
001500     05  DUMPFILE-TEXT       PIC X(199).
001510     05  FILLER              PIC X(01).
001520
001530 FD  MANIFEST
001540     RECORDING MODE IS F
001550     LABEL RECORDS ARE STANDARD.
001560 01  MANIFEST-REC.
001570     05  MANIFEST-TEXT       PIC X(199).
001580     05  FILLER              PIC X(01).
001590
001600 WORKING-STORAGE SECTION.
001610*------------------------
001620
001630 01  W-ERROR-MSG             PIC X(20)       VALUE
001640     '**** DEVDBGEN error:'.
001650
001660**** Common working copy of the extract shape - every source
001670**** row is moved here before being handed to DEVSEL/DEVMASK,
001680**** so the two subroutines never care which physical FD it
001690**** came from.
001700
001710     COPY DEVTABW.
001720
001730**** The loaded control-card specification (RECORD LAYOUTS #1,
001740**** #2, #3) - one shared copy for the whole run.
001750
001760     COPY DEVSPCW.
001770
001780**** Selected-ID working table (RECORD LAYOUTS #5) built by
001790**** DEVSEL during the select pass, read back during the dump
001800**** pass and the manifest report.
001810
001820     COPY DEVSELW.
001830
001840**** LINKAGE-shaped local parameter areas for the two called
001850**** subroutines - built fresh for every CALL.
001860
001870 01  L-SEL-PARAMETER.
001880     COPY DEVSELL.
001890
001900 01  L-MSK-PARAMETER.
001910     COPY DEVMSKL.
001920
001930**** Subprogram name holders - CALLed by data-name per house
001940**** convention rather than by bare literal.
001950
001960 01  W-DEVSPEC-PROG          PIC X(08)       VALUE 'DEVSPEC'.
001970 01  W-DEVSEL-PROG           PIC X(08)       VALUE 'DEVSEL'.
001980 01  W-DEVMASK-PROG          PIC X(08)       VALUE 'DEVMASK'.
001990
002000**** Manifest header identifiers - the port carries source and
002010**** target as flat extract/replay files, not a live connection,
002020**** so there is no catalog name to read; these are the fixed
002030**** logical names the operator's run book already uses for the
002040**** two sides of the subsetting job.
002050
002060 01  W-SOURCE-DB-NAME        PIC X(20)       VALUE
002070     'DEVDB-PRODUCTION'.
002080 01  W-TARGET-DB-NAME        PIC X(20)       VALUE
002090     'DEVDB-DEVELOPMENT'.
002100
002110**** Current-file dispatch switch - lets one small set of
002120**** generic OPEN/READ/CLOSE paragraphs serve whichever of the
002130**** four extracts is the current table's, on either pass.
002140
002150 01  W-CUR-FILE-AREA.
002160     05  W-CUR-FILE-SW       PIC X(01).
002170         88  W-CUR-FILE-CUST             VALUE '1'.
002180         88  W-CUR-FILE-ACCT             VALUE '2'.
002190         88  W-CUR-FILE-ORDR             VALUE '3'.
002200         88  W-CUR-FILE-AUDT             VALUE '4'.
002210     05  FILLER              PIC X(01).
002220
002230 01  W-EOF-SW                PIC X(01).
002240     88  W-EOF                           VALUE 'Y'.
002250     88  W-NOT-EOF                       VALUE 'N'.
002260
002270**** System pseudo-column exclusion list (BUSINESS RULES, Unit
002280**** C) - a control card is never allowed to carry one of these
002290**** names out to the dump, no matter how it was configured.
002300**** Loaded as a literal table the way DEVMASK loads its hex-
002310**** digit table, rather than five separate IF tests.
002320
002330 01  W-EXCLUDED-NAMES-LIT.
002340     05  FILLER              PIC X(30)   VALUE
002350         'USER'.
002360     05  FILLER              PIC X(30)   VALUE
002370         'CURRENT_CONNECTIONS'.
002380     05  FILLER              PIC X(30)   VALUE
002390         'TOTAL_CONNECTIONS'.
002400     05  FILLER              PIC X(30)   VALUE
002410         'MAX_SESSION_CONTROLLED_MEMORY'.
002420     05  FILLER              PIC X(30)   VALUE
002430         'MAX_SESSION_TOTAL_MEMORY'.
002440 01  W-EXCLUDED-NAMES REDEFINES W-EXCLUDED-NAMES-LIT.
002450     05  W-EXCLUDED-NAME-OCCS
002460                             OCCURS 5 TIMES
002470                             INDEXED W-EX-DX
002480                             PIC X(30).
002490
002500 01  W-COL-EXCL-SW           PIC X(01).
002510     88  W-COL-EXCLUDED                  VALUE 'Y'.
002520     88  W-COL-NOT-EXCLUDED              VALUE 'N'.
002530
002540**** Case-fold work area for the exclusion-list compare below - a
002550**** control card can carry the excluded name in any case, and
002560**** the compare must not depend on the card puncher's habits.
002570
002580 01  W-COL-NAME-UPPER        PIC X(30).
002590 01  W-EXCL-NAME-UPPER       PIC X(30).
002600
002610 01  W-COL-RETAIN-AREA.
002620     05  W-COL-RETAIN-OCCS   OCCURS 12 TIMES
002630                             PIC X(01).
002640     05  FILLER              PIC X(02).
002650
002660**** First-item switches - reused across the column-list build,
002670**** each row's value tuple and the manifest detail list, since
002680**** the three never overlap in time.
002690
002700 01  W-FIRST-SW.
002710     05  W-FIRST-COL-SW      PIC X(01).
002720         88  W-FIRST-COL-IN-ROW          VALUE 'Y'.
002730         88  W-NOT-FIRST-COL-IN-ROW      VALUE 'N'.
002740     05  W-FIRST-DETAIL-SW   PIC X(01).
002750         88  W-FIRST-DETAIL              VALUE 'Y'.
002760         88  W-NOT-FIRST-DETAIL          VALUE 'N'.
002770     05  FILLER              PIC X(02).
002780
002790**** Table-order working indexes and loop counters. All
002800**** subscripts, counts and lengths below are COMP per shop
002810**** standard.
002820
002830 01  W-SORT-WORK-AREA.
002840     05  W-SORT-USED-OCCS    OCCURS 10 TIMES
002850                             PIC X(01).
002860         88  W-SORT-IS-USED              VALUE 'Y'.
002870     05  W-SORT-OUT-DX       PIC S9(4)   COMP.
002880     05  W-SORT-SCAN-DX      PIC S9(4)   COMP.
002890     05  W-SORT-BEST-DX      PIC S9(4)   COMP.
002900     05  W-SORT-BEST-ORDER   PIC 9(04)   COMP.
002910     05  W-SORT-THIS-ORDER   PIC 9(04)   COMP.
002920     05  W-RF-OUT-DX         PIC S9(4)   COMP.
002930     05  W-PLN-DX            PIC S9(4)   COMP.
002940     05  W-RF-DX             PIC S9(4)   COMP.
002950     05  FILLER              PIC X(02).
002960
002970 01  W-COL-DX                PIC S9(4)   COMP.
002980 01  W-ID-DX                 PIC S9(4)   COMP.
002990
003000 01  W-ROW-SEL-SW            PIC X(01).
003010     88  W-ROW-IS-SELECTED               VALUE 'Y'.
003020     88  W-ROW-NOT-SELECTED              VALUE 'N'.
003030
003040**** Growing SQL-text buffers - column list, one table's row
003050**** values, and the fully assembled statement, each with its
003060**** own STRING pointer (position is 1-relative, "significant
003070**** length" is always POINTER minus 1 once the STRING is done).
003080
003090 01  W-COL-LIST-BUFFER       PIC X(400).
003100 01  W-COL-LIST-PTR          PIC 9(04)   COMP.
003110 01  W-COL-LIST-LEN          PIC 9(04)   COMP.
003120
003130 01  W-ROWS-BUFFER           PIC X(3600).
003140 01  W-ROWS-PTR              PIC 9(04)   COMP.
003150 01  W-ROWS-LEN              PIC 9(04)   COMP.
003160 01  W-ROWS-EMITTED          PIC 9(05)   COMP.
003170
003180 01  W-INSERT-BUFFER         PIC X(4000).
003190 01  W-INS-PTR               PIC 9(04)   COMP.
003200 01  W-INSERT-LEN            PIC 9(04)   COMP.
003210
003220**** Generic append-length work area, shared by every place
003230**** that trims a space-padded field down to its true length
003240**** before STRING-ing it - same reverse-scan idiom DEVMASK
003250**** uses to left-justify a numeric-edited field.
003260
003270 01  W-APPEND-TEXT           PIC X(120).
003280 01  W-APPEND-DX             PIC 9(03)   COMP.
003290 01  W-APPEND-LEN            PIC 9(03)   COMP.
003300
003310**** Numeric-edited/left-justify work area for the AUTO_INCREMENT
003320**** offset and the manifest counts - same forward-scan idiom
003330**** DEVMASK uses on its own edited integer field.
003340
003350 01  W-OFFSET-AREA.
003360     05  W-EDIT-OFFSET       PIC ZZZZZZZZ9.
003370     05  FILLER              PIC X(02).
003380 01  W-OFFSET-AREA-R REDEFINES W-OFFSET-AREA.
003390     05  W-EDIT-OFFSET-X     PIC X(09).
003400     05  FILLER              PIC X(02).
003410 01  W-JUST2-DX              PIC 9(02)   COMP.
003420 01  W-JUST2-LEN             PIC 9(02)   COMP.
003430
003440**** Dumpfile line-wrap work area.
003450
003460 01  W-WRAP-DX               PIC 9(04)   COMP.
003470 01  W-WRAP-CHUNK-LEN        PIC 9(03)   COMP.
003480
003490**** Manifest resolved-value work area (Unit D detail line).
003500
003510 01  W-RESOLVED-STRATEGY-M   PIC X(10).
003520 01  W-RESOLVED-MAX-ROWS-M   PIC 9(09)   COMP.
003530
003540**** Compiled-date debug line, run-date manifest/header
003550**** timestamp - FUNCTION WHEN-COMPILED and FUNCTION CURRENT-
003560**** DATE are the only intrinsics this shop's compiler carries.
003570
003580 01  W-COMPILED-DATE.
003590     05  W-COMPILED-DATE-YYYY    PIC X(04).
003600     05  W-COMPILED-DATE-MM      PIC X(02).
003610     05  W-COMPILED-DATE-DD      PIC X(02).
003620     05  FILLER                  PIC X(13).
003630
003640 01  W-RUN-DATE-TIME             PIC X(21).
003650 01  W-RUN-DATE-TIME-R REDEFINES W-RUN-DATE-TIME.
003660     05  W-RUN-YYYY              PIC X(04).
003670     05  W-RUN-MM                PIC X(02).
003680     05  W-RUN-DD                PIC X(02).
003690     05  FILLER                  PIC X(13).
003700
003710 01  W-TABLES-PROCESSED      PIC 9(04)   COMP.
003720 01  W-ROWS-SELECTED-TOTAL   PIC 9(07)   COMP.
003730
003740**** Standalone tally of system columns filtered by the exclusion
003750**** list (SUB-3116/SUB-3117) across the whole run - a debug-only
003760**** figure, not part of any file layout, so it stands alone rather
003770**** than riding in a group.
003780
003790 77  W-EXCL-COL-CTR          PIC 9(05)   COMP  VALUE 0.
003800
003810 PROCEDURE DIVISION.
003820*====================
003830
003840 MAIN-LOGIC.
003850*----------
003860
003870     PERFORM SUB-1000-START-UP      THRU SUB-1000-EXIT
003880     PERFORM SUB-2000-SELECT-PASS   THRU SUB-2000-EXIT
003890     PERFORM SUB-3000-DUMP-PASS     THRU SUB-3000-EXIT
003900     PERFORM SUB-4000-MANIFEST      THRU SUB-4000-EXIT
003910     PERFORM SUB-5000-SHUT-DOWN     THRU SUB-5000-EXIT
003920     STOP RUN.
003930
003940*----------------------------------------------------------------
003950* SUB-1000-START-UP - load the spec deck (Unit A), then build
003960* the two sort orders every later paragraph walks.
003970*----------------------------------------------------------------
003980
003990 SUB-1000-START-UP.
004000
004010     MOVE FUNCTION WHEN-COMPILED TO W-COMPILED-DATE
004020     IF DEV-DEBUG-SW-ON
004030         DISPLAY 'DEVDBGEN COMPILED ' W-COMPILED-DATE-YYYY '-'
004040                  W-COMPILED-DATE-MM '-' W-COMPILED-DATE-DD
004050     END-IF
004060
004070     MOVE FUNCTION CURRENT-DATE TO W-RUN-DATE-TIME
004080
004090     MOVE 0 TO DEVSPCW-TABLE-CNT
004100     MOVE 0 TO W-TABLES-PROCESSED
004110     MOVE 0 TO W-ROWS-SELECTED-TOTAL
004120
004130     CALL W-DEVSPEC-PROG USING DEVSPCW-DEFAULTS
004140                               DEVSPCW-TABLES
004150                               DEVSPCW-SORT-AREA
004160
004170     PERFORM SUB-1200-SORT-PLAIN    THRU SUB-1200-EXIT
004180     PERFORM SUB-2100-SORT-ROOT-FIRST THRU SUB-2100-EXIT
004190     .
004200 SUB-1000-EXIT.
004210     EXIT.
004220
004230*----------------------------------------------------------------
004240* SUB-1200-SORT-PLAIN - stable selection sort of DEVSPCW-PLAIN-
004250* OCCS by SPEC-PROCESSING-ORDER (0/blank treated as 999).
004260*----------------------------------------------------------------
004270
004280 SUB-1200-SORT-PLAIN.
004290
004300     PERFORM SUB-1210-CLEAR-USED-FLAG THRU SUB-1210-EXIT
004310         VARYING W-SORT-SCAN-DX FROM 1 BY 1
004320         UNTIL W-SORT-SCAN-DX > 10
004330
004340     PERFORM SUB-1220-PLACE-NEXT-PLAIN THRU SUB-1220-EXIT
004350         VARYING W-SORT-OUT-DX FROM 1 BY 1
004360         UNTIL W-SORT-OUT-DX > DEVSPCW-TABLE-CNT
004370     .
004380 SUB-1200-EXIT.
004390     EXIT.
004400
004410 SUB-1210-CLEAR-USED-FLAG.
004420
004430     MOVE 'N' TO W-SORT-USED-OCCS (W-SORT-SCAN-DX)
004440     .
004450 SUB-1210-EXIT.
004460     EXIT.
004470
004480 SUB-1220-PLACE-NEXT-PLAIN.
004490
004500     MOVE 1000 TO W-SORT-BEST-ORDER
004510     MOVE 0    TO W-SORT-BEST-DX
004520
004530     PERFORM SUB-1230-SCAN-FOR-BEST THRU SUB-1230-EXIT
004540         VARYING W-SORT-SCAN-DX FROM 1 BY 1
004550         UNTIL W-SORT-SCAN-DX > DEVSPCW-TABLE-CNT
004560
004570     SET W-SORT-IS-USED (W-SORT-BEST-DX) TO TRUE
004580     MOVE W-SORT-BEST-DX TO DEVSPCW-PLAIN-OCCS (W-SORT-OUT-DX)
004590     .
004600 SUB-1220-EXIT.
004610     EXIT.
004620
004630 SUB-1230-SCAN-FOR-BEST.
004640
004650     IF W-SORT-IS-USED (W-SORT-SCAN-DX)
004660         GO TO SUB-1230-EXIT
004670     END-IF
004680
004690     IF SPEC-PROCESSING-ORDER (W-SORT-SCAN-DX) = 0
004700         MOVE 999 TO W-SORT-THIS-ORDER
004710     ELSE
004720         MOVE SPEC-PROCESSING-ORDER (W-SORT-SCAN-DX)
004730                                 TO W-SORT-THIS-ORDER
004740     END-IF
004750
004760     IF W-SORT-THIS-ORDER < W-SORT-BEST-ORDER
004770         MOVE W-SORT-THIS-ORDER TO W-SORT-BEST-ORDER
004780         MOVE W-SORT-SCAN-DX    TO W-SORT-BEST-DX
004790     END-IF
004800     .
004810 SUB-1230-EXIT.
004820     EXIT.
004830
004840*----------------------------------------------------------------
004850* SUB-2000-SELECT-PASS (Unit B) - one CALL to DEVSEL per source
004860* row, root tables ahead of non-root so an FK-CLOSURE child can
004870* always see its parent's already-built ID set.
004880*----------------------------------------------------------------
004890
004900 SUB-2000-SELECT-PASS.
004910
004920     PERFORM SUB-2200-SELECT-ONE-TABLE THRU SUB-2200-EXIT
004930         VARYING W-RF-DX FROM 1 BY 1
004940         UNTIL W-RF-DX > DEVSPCW-TABLE-CNT
004950     .
004960 SUB-2000-EXIT.
004970     EXIT.
004980
004990*----------------------------------------------------------------
005000* SUB-2100-SORT-ROOT-FIRST - copy DEVSPCW-PLAIN-OCCS into
005010* DEVSPCW-ROOT-FIRST-OCCS, root tables first, plain order
005020* preserved within each of the two groups.
005030*----------------------------------------------------------------
005040
005050 SUB-2100-SORT-ROOT-FIRST.
005060
005070     MOVE 0 TO W-RF-OUT-DX
005080
005090     PERFORM SUB-2110-COPY-IF-ROOT THRU SUB-2110-EXIT
005100         VARYING W-PLN-DX FROM 1 BY 1
005110         UNTIL W-PLN-DX > DEVSPCW-TABLE-CNT
005120
005130     PERFORM SUB-2120-COPY-IF-NOT-ROOT THRU SUB-2120-EXIT
005140         VARYING W-PLN-DX FROM 1 BY 1
005150         UNTIL W-PLN-DX > DEVSPCW-TABLE-CNT
005160     .
005170 SUB-2100-EXIT.
005180     EXIT.
005190
005200 SUB-2110-COPY-IF-ROOT.
005210
005220     SET DEVSPCW-T-DX TO DEVSPCW-PLAIN-OCCS (W-PLN-DX)
005230
005240     IF SPEC-IS-ROOT-TABLE (DEVSPCW-T-DX)
005250         ADD 1 TO W-RF-OUT-DX
005260         MOVE DEVSPCW-PLAIN-OCCS (W-PLN-DX)
005270                             TO DEVSPCW-ROOT-FIRST-OCCS (W-RF-OUT-DX)
005280     END-IF
005290     .
005300 SUB-2110-EXIT.
005310     EXIT.
005320
005330 SUB-2120-COPY-IF-NOT-ROOT.
005340
005350     SET DEVSPCW-T-DX TO DEVSPCW-PLAIN-OCCS (W-PLN-DX)
005360
005370     IF NOT SPEC-IS-ROOT-TABLE (DEVSPCW-T-DX)
005380         ADD 1 TO W-RF-OUT-DX
005390         MOVE DEVSPCW-PLAIN-OCCS (W-PLN-DX)
005400                             TO DEVSPCW-ROOT-FIRST-OCCS (W-RF-OUT-DX)
005410     END-IF
005420     .
005430 SUB-2120-EXIT.
005440     EXIT.
005450
005460*----------------------------------------------------------------
005470* SUB-2200-SELECT-ONE-TABLE - drives DEVSEL over every row of
005480* one table's extract. A table with no subset configuration at
005490* all is skipped entirely (BUSINESS RULES, Unit B).
005500*----------------------------------------------------------------
005510
005520 SUB-2200-SELECT-ONE-TABLE.
005530
005540     SET DEVSPCW-T-DX TO DEVSPCW-ROOT-FIRST-OCCS (W-RF-DX)
005550     SET DEVSELW-T-DX TO DEVSPCW-ROOT-FIRST-OCCS (W-RF-DX)
005560
005570     MOVE 0 TO DEVSELW-ID-COUNT (DEVSELW-T-DX)
005580
005590     IF NOT SPEC-TABLE-HAS-SUBSET (DEVSPCW-T-DX)
005600         GO TO SUB-2200-EXIT
005610     END-IF
005620
005630     PERFORM SUB-2300-OPEN-CURRENT-FILE THRU SUB-2300-EXIT
005640
005650     IF W-EOF
005660         GO TO SUB-2200-EXIT
005670     END-IF
005680
005690     SET SEL-TABLE-IDX TO DEVSPCW-T-DX
005700
005710     PERFORM SUB-2400-READ-CURRENT-FILE THRU SUB-2400-EXIT
005720
005730     PERFORM SUB-2450-SELECT-ONE-ROW THRU SUB-2450-EXIT
005740         UNTIL W-EOF
005750
005760     PERFORM SUB-2500-CLOSE-CURRENT-FILE THRU SUB-2500-EXIT
005770
005780     ADD 1 TO W-TABLES-PROCESSED
005790     ADD DEVSELW-ID-COUNT (DEVSELW-T-DX) TO W-ROWS-SELECTED-TOTAL
005800     .
005810 SUB-2200-EXIT.
005820     EXIT.
005830
005840 SUB-2450-SELECT-ONE-ROW.
005850
005860     CALL W-DEVSEL-PROG USING DEVSPCW-TABLES
005870                              DEVSELW-TABLES
005880                              SRC-EXTRACT-REC
005890                              L-SEL-PARAMETER
005900
005910     PERFORM SUB-2400-READ-CURRENT-FILE THRU SUB-2400-EXIT
005920     .
005930 SUB-2450-EXIT.
005940     EXIT.
005950
005960*----------------------------------------------------------------
005970* Generic current-file OPEN/READ/CLOSE - reused unchanged by
005980* both the select pass and the dump pass, dispatched off the
005990* table name currently indexed by DEVSPCW-T-DX.
006000*----------------------------------------------------------------
006010
006020 SUB-2300-OPEN-CURRENT-FILE.
006030
006040     EVALUATE SPEC-TABLE-NAME (DEVSPCW-T-DX)
006050         WHEN 'CUSTOMER'
006060             OPEN INPUT SRCCUST
006070             SET W-CUR-FILE-CUST TO TRUE
006080             SET W-NOT-EOF       TO TRUE
006090         WHEN 'ACCOUNT'
006100             OPEN INPUT SRCACCT
006110             SET W-CUR-FILE-ACCT TO TRUE
006120             SET W-NOT-EOF       TO TRUE
006130         WHEN 'CUSTOMER-ORDER'
006140             OPEN INPUT SRCORDR
006150             SET W-CUR-FILE-ORDR TO TRUE
006160             SET W-NOT-EOF       TO TRUE
006170         WHEN 'AUDIT-LOG'
006180             OPEN INPUT SRCAUDT
006190             SET W-CUR-FILE-AUDT TO TRUE
006200             SET W-NOT-EOF       TO TRUE
006210         WHEN OTHER
006220             DISPLAY W-ERROR-MSG ' NO EXTRACT FILE FOR TABLE '
006230                     SPEC-TABLE-NAME (DEVSPCW-T-DX)
006240             SET W-EOF           TO TRUE
006250     END-EVALUATE
006260     .
006270 SUB-2300-EXIT.
006280     EXIT.
006290
006300 SUB-2400-READ-CURRENT-FILE.
006310
006320     EVALUATE TRUE
006330         WHEN W-CUR-FILE-CUST
006340             READ SRCCUST
006350                 AT END     SET W-EOF     TO TRUE
006360                 NOT AT END MOVE SRCCUST-REC TO SRC-EXTRACT-REC
006370             END-READ
006380         WHEN W-CUR-FILE-ACCT
006390             READ SRCACCT
006400                 AT END     SET W-EOF     TO TRUE
006410                 NOT AT END MOVE SRCACCT-REC TO SRC-EXTRACT-REC
006420             END-READ
006430         WHEN W-CUR-FILE-ORDR
006440             READ SRCORDR
006450                 AT END     SET W-EOF     TO TRUE
006460                 NOT AT END MOVE SRCORDR-REC TO SRC-EXTRACT-REC
006470             END-READ
006480         WHEN W-CUR-FILE-AUDT
006490             READ SRCAUDT
006500                 AT END     SET W-EOF     TO TRUE
006510                 NOT AT END MOVE SRCAUDT-REC TO SRC-EXTRACT-REC
006520             END-READ
006530     END-EVALUATE
006540     .
006550 SUB-2400-EXIT.
006560     EXIT.
006570
006580 SUB-2500-CLOSE-CURRENT-FILE.
006590
006600     EVALUATE TRUE
006610         WHEN W-CUR-FILE-CUST  CLOSE SRCCUST
006620         WHEN W-CUR-FILE-ACCT  CLOSE SRCACCT
006630         WHEN W-CUR-FILE-ORDR  CLOSE SRCORDR
006640         WHEN W-CUR-FILE-AUDT  CLOSE SRCAUDT
006650     END-EVALUATE
006660     .
006670 SUB-2500-EXIT.
006680     EXIT.
006690
006700*----------------------------------------------------------------
006710* SUB-3000-DUMP-PASS (Unit C) - re-walks root-first order,
006720* writing one batched INSERT per table with a non-empty
006730* selected-ID set, then the AUTO_INCREMENT trailer pass.
006740*----------------------------------------------------------------
006750
006760 SUB-3000-DUMP-PASS.
006770
006780     OPEN OUTPUT DUMPFILE
006790
006800     PERFORM SUB-3050-WRITE-HEADER-COMMENT THRU SUB-3050-EXIT
006810
006820     PERFORM SUB-3100-READ-AND-FILTER THRU SUB-3100-EXIT
006830         VARYING W-RF-DX FROM 1 BY 1
006840         UNTIL W-RF-DX > DEVSPCW-TABLE-CNT
006850
006860     PERFORM SUB-3900-POST-LOAD-SEQ THRU SUB-3900-EXIT
006870
006880     CLOSE DUMPFILE
006890     .
006900 SUB-3000-EXIT.
006910     EXIT.
006920
006930 SUB-3050-WRITE-HEADER-COMMENT.
006940
006950     MOVE SPACES TO DUMPFILE-REC
006960     STRING '-- DEVDB masked dump generated by DEVDBGEN on '
006970            W-RUN-YYYY '-' W-RUN-MM '-' W-RUN-DD
006980         DELIMITED BY SIZE INTO DUMPFILE-REC
006990     WRITE DUMPFILE-REC
007000
007010     MOVE SPACES TO DUMPFILE-REC
007020     STRING '-- do not edit by hand - regenerate from the spec deck.'
007030         DELIMITED BY SIZE INTO DUMPFILE-REC
007040     WRITE DUMPFILE-REC
007050     .
007060 SUB-3050-EXIT.
007070     EXIT.
007080
007090*----------------------------------------------------------------
007100* SUB-3100-READ-AND-FILTER - per table: skip if nothing was
007110* selected, build the retained-column list, read the extract
007120* once more keeping only selected rows, write the batched
007130* INSERT (skipped entirely if the table ends up with no rows).
007140*----------------------------------------------------------------
007150
007160 SUB-3100-READ-AND-FILTER.
007170
007180     SET DEVSPCW-T-DX TO DEVSPCW-ROOT-FIRST-OCCS (W-RF-DX)
007190     SET DEVSELW-T-DX TO DEVSPCW-ROOT-FIRST-OCCS (W-RF-DX)
007200
007210     IF DEVSELW-ID-COUNT (DEVSELW-T-DX) = 0
007220         GO TO SUB-3100-EXIT
007230     END-IF
007240
007250     PERFORM SUB-3110-BUILD-COLUMN-LIST THRU SUB-3110-EXIT
007260
007270     PERFORM SUB-2300-OPEN-CURRENT-FILE THRU SUB-2300-EXIT
007280
007290     IF W-EOF
007300         GO TO SUB-3100-EXIT
007310     END-IF
007320
007330     MOVE 0      TO W-ROWS-EMITTED
007340     MOVE SPACES TO W-ROWS-BUFFER
007350     MOVE 1      TO W-ROWS-PTR
007360
007370     PERFORM SUB-2400-READ-CURRENT-FILE THRU SUB-2400-EXIT
007380
007390     PERFORM SUB-3120-FILTER-ONE-ROW THRU SUB-3120-EXIT
007400         UNTIL W-EOF
007410
007420     PERFORM SUB-2500-CLOSE-CURRENT-FILE THRU SUB-2500-EXIT
007430
007440     IF W-ROWS-EMITTED = 0
007450         GO TO SUB-3100-EXIT
007460     END-IF
007470
007480     PERFORM SUB-3300-WRITE-INSERT THRU SUB-3300-EXIT
007490     .
007500 SUB-3100-EXIT.
007510     EXIT.
007520
007530*----------------------------------------------------------------
007540* SUB-3110-BUILD-COLUMN-LIST - retained-column name list for
007550* this table (BUSINESS RULES, Unit C system-column exclusion).
007560*----------------------------------------------------------------
007570
007580 SUB-3110-BUILD-COLUMN-LIST.
007590
007600     MOVE SPACES TO W-COL-LIST-BUFFER
007610     MOVE 1      TO W-COL-LIST-PTR
007620     SET W-FIRST-COL-IN-ROW TO TRUE
007630
007640     PERFORM SUB-3115-ADD-ONE-COL-TO-LIST THRU SUB-3115-EXIT
007650         VARYING W-COL-DX FROM 1 BY 1
007660         UNTIL W-COL-DX > SPEC-COLUMN-CNT (DEVSPCW-T-DX)
007670     .
007680 SUB-3110-EXIT.
007690     EXIT.
007700
007710 SUB-3115-ADD-ONE-COL-TO-LIST.
007720
007730     PERFORM SUB-3116-TEST-COLUMN-EXCLUDED THRU SUB-3116-EXIT
007740
007750     IF W-COL-EXCLUDED
007760         MOVE 'N' TO W-COL-RETAIN-OCCS (W-COL-DX)
007770         GO TO SUB-3115-EXIT
007780     END-IF
007790
007800     MOVE 'Y' TO W-COL-RETAIN-OCCS (W-COL-DX)
007810
007820     IF NOT W-FIRST-COL-IN-ROW
007830         STRING ',' DELIMITED BY SIZE
007840             INTO W-COL-LIST-BUFFER WITH POINTER W-COL-LIST-PTR
007850     END-IF
007860     SET W-NOT-FIRST-COL-IN-ROW TO TRUE
007870
007880     MOVE SPEC-COLUMN-NAME (DEVSPCW-T-DX, W-COL-DX) TO W-APPEND-TEXT
007890     PERFORM SUB-8900-FIND-APPEND-LEN THRU SUB-8900-EXIT
007900
007910     STRING W-APPEND-TEXT (1 : W-APPEND-LEN) DELIMITED BY SIZE
007920         INTO W-COL-LIST-BUFFER WITH POINTER W-COL-LIST-PTR
007930     .
007940 SUB-3115-EXIT.
007950     EXIT.
007960
007970 SUB-3116-TEST-COLUMN-EXCLUDED.
007980
007990     SET W-COL-NOT-EXCLUDED TO TRUE
008000
008010     PERFORM SUB-3117-TEST-ONE-EXCL-NAME THRU SUB-3117-EXIT
008020         VARYING W-EX-DX FROM 1 BY 1
008030         UNTIL W-EX-DX > 5 OR W-COL-EXCLUDED
008040     .
008050 SUB-3116-EXIT.
008060     EXIT.
008070
008080 SUB-3117-TEST-ONE-EXCL-NAME.
008090
008100**** Fold both sides to upper case before comparing - a control
008110**** card can carry the excluded name in mixed or lower case,
008120**** and this list was never meant to be case-sensitive.
008130
008140     MOVE SPEC-COLUMN-NAME (DEVSPCW-T-DX, W-COL-DX)
008150                             TO W-COL-NAME-UPPER
008160     INSPECT W-COL-NAME-UPPER
008170         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
008180                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
008190
008200     MOVE W-EXCLUDED-NAME-OCCS (W-EX-DX)
008210                             TO W-EXCL-NAME-UPPER
008220     INSPECT W-EXCL-NAME-UPPER
008230         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
008240                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
008250
008260     IF W-COL-NAME-UPPER = W-EXCL-NAME-UPPER
008270         SET W-COL-EXCLUDED TO TRUE
008280         ADD 1 TO W-EXCL-COL-CTR
008290     END-IF
008300     .
008310 SUB-3117-EXIT.
008320     EXIT.
008330
008340*----------------------------------------------------------------
008350* SUB-3120-FILTER-ONE-ROW - test the row now in the working
008360* extract area against the table's selected-ID set, transform
008370* and append it if it was chosen, then read the next one.
008380*----------------------------------------------------------------
008390
008400 SUB-3120-FILTER-ONE-ROW.
008410
008420     PERFORM SUB-3125-TEST-ROW-SELECTED THRU SUB-3125-EXIT
008430
008440     IF W-ROW-IS-SELECTED
008450         PERFORM SUB-3200-TRANSFORM-ROW THRU SUB-3200-EXIT
008460     END-IF
008470
008480     PERFORM SUB-2400-READ-CURRENT-FILE THRU SUB-2400-EXIT
008490     .
008500 SUB-3120-EXIT.
008510     EXIT.
008520
008530 SUB-3125-TEST-ROW-SELECTED.
008540
008550     SET W-ROW-NOT-SELECTED TO TRUE
008560
008570     PERFORM SUB-3126-TEST-ONE-ID THRU SUB-3126-EXIT
008580         VARYING W-ID-DX FROM 1 BY 1
008590         UNTIL W-ID-DX > DEVSELW-ID-COUNT (DEVSELW-T-DX)
008600               OR W-ROW-IS-SELECTED
008610     .
008620 SUB-3125-EXIT.
008630     EXIT.
008640
008650 SUB-3126-TEST-ONE-ID.
008660
008670     IF DEVSELW-SELECTED-ROW-ID (DEVSELW-T-DX, W-ID-DX)
008680             = SRC-ROW-ID
008690         SET W-ROW-IS-SELECTED TO TRUE
008700     END-IF
008710     .
008720 SUB-3126-EXIT.
008730     EXIT.
008740
008750*----------------------------------------------------------------
008760* SUB-3200-TRANSFORM-ROW - one CALL to DEVMASK per retained
008770* field, appending the finished value tuple to the row buffer.
008780*----------------------------------------------------------------
008790
008800 SUB-3200-TRANSFORM-ROW.
008810
008820     IF W-ROWS-PTR > 3400
008830         DISPLAY W-ERROR-MSG ' ROW BUFFER FULL - ROWS DROPPED '
008840                 'FOR TABLE ' SPEC-TABLE-NAME (DEVSPCW-T-DX)
008850         GO TO SUB-3200-EXIT
008860     END-IF
008870
008880     IF W-ROWS-EMITTED NOT = 0
008890         STRING ',' DELIMITED BY SIZE
008900             INTO W-ROWS-BUFFER WITH POINTER W-ROWS-PTR
008910     END-IF
008920
008930     STRING '(' DELIMITED BY SIZE
008940         INTO W-ROWS-BUFFER WITH POINTER W-ROWS-PTR
008950
008960     SET W-FIRST-COL-IN-ROW TO TRUE
008970
008980     PERFORM SUB-3210-APPEND-ONE-COLUMN THRU SUB-3210-EXIT
008990         VARYING W-COL-DX FROM 1 BY 1
009000         UNTIL W-COL-DX > SPEC-COLUMN-CNT (DEVSPCW-T-DX)
009010
009020     STRING ')' DELIMITED BY SIZE
009030         INTO W-ROWS-BUFFER WITH POINTER W-ROWS-PTR
009040
009050     ADD 1 TO W-ROWS-EMITTED
009060     .
009070 SUB-3200-EXIT.
009080     EXIT.
009090
009100 SUB-3210-APPEND-ONE-COLUMN.
009110
009120     IF W-COL-RETAIN-OCCS (W-COL-DX) NOT = 'Y'
009130         GO TO SUB-3210-EXIT
009140     END-IF
009150
009160     IF NOT W-FIRST-COL-IN-ROW
009170         STRING ',' DELIMITED BY SIZE
009180             INTO W-ROWS-BUFFER WITH POINTER W-ROWS-PTR
009190     END-IF
009200     SET W-NOT-FIRST-COL-IN-ROW TO TRUE
009210
009220     PERFORM SUB-3220-CALL-DEVMASK THRU SUB-3220-EXIT
009230
009240     MOVE MSK-OUT-LITERAL TO W-APPEND-TEXT
009250     PERFORM SUB-8900-FIND-APPEND-LEN THRU SUB-8900-EXIT
009260
009270     STRING W-APPEND-TEXT (1 : W-APPEND-LEN) DELIMITED BY SIZE
009280         INTO W-ROWS-BUFFER WITH POINTER W-ROWS-PTR
009290     .
009300 SUB-3210-EXIT.
009310     EXIT.
009320
009330*----------------------------------------------------------------
009340* SUB-3220-CALL-DEVMASK - loads one column's control-card
009350* fields plus the row's raw value into the DEVMASK parameter
009360* and calls it. An all-spaces extract slot ports as NULL, since
009370* the flat extract carries no separate null-indicator byte.
009380*----------------------------------------------------------------
009390
009400 SUB-3220-CALL-DEVMASK.
009410
009420     MOVE SPACES TO L-MSK-PARAMETER
009430
009440     IF SRC-FIELD-VALUE (W-COL-DX) = SPACES
009450         SET MSK-IS-NULL TO TRUE
009460     ELSE
009470         MOVE 'N' TO MSK-VALUE-IS-NULL
009480     END-IF
009490
009500     MOVE SRC-FIELD-VALUE (W-COL-DX)             TO MSK-ORIGINAL-VALUE
009510     MOVE SPEC-COL-STRATEGY  (DEVSPCW-T-DX, W-COL-DX)
009520                                                  TO MSK-COLUMN-STRATEGY
009530     MOVE SPEC-MASK-TYPE     (DEVSPCW-T-DX, W-COL-DX)
009540                                                  TO MSK-MASK-TYPE
009550     MOVE SPEC-MASK-DET-KEY  (DEVSPCW-T-DX, W-COL-DX)
009560                                                  TO MSK-MASK-DET-KEY
009570     MOVE SPEC-MASK-PERCENT  (DEVSPCW-T-DX, W-COL-DX)
009580                                                  TO MSK-MASK-PERCENT
009590     MOVE SPEC-SYNTH-TYPE    (DEVSPCW-T-DX, W-COL-DX)
009600                                                  TO MSK-SYNTH-TYPE
009610     MOVE SPEC-SYNTH-DET-KEY (DEVSPCW-T-DX, W-COL-DX)
009620                                                  TO MSK-SYNTH-DET-KEY
009630     MOVE SPEC-SYNTH-DOMAIN  (DEVSPCW-T-DX, W-COL-DX)
009640                                                  TO MSK-SYNTH-DOMAIN
009650     MOVE SPEC-SYNTH-FORMAT  (DEVSPCW-T-DX, W-COL-DX)
009660                                                  TO MSK-SYNTH-FORMAT
009670     MOVE SPEC-COL-DATA-TYPE (DEVSPCW-T-DX, W-COL-DX)
009680                                                  TO MSK-DATA-TYPE
009690     MOVE SPEC-COL-DECIMAL-PLACES (DEVSPCW-T-DX, W-COL-DX)
009700                                                  TO MSK-DECIMAL-PLACES
009710     MOVE DEVSPCW-DFLT-MASK-SALT                 TO MSK-DEFAULT-MASK-SALT
009720     MOVE DEVSPCW-DFLT-EMAIL-DOM                 TO MSK-DEFAULT-EMAIL-DOMAIN
009730
009740     CALL W-DEVMASK-PROG USING L-MSK-PARAMETER
009750     .
009760 SUB-3220-EXIT.
009770     EXIT.
009780
009790*----------------------------------------------------------------
009800* SUB-3300-WRITE-INSERT - assembles the one batched INSERT for
009810* this table and writes it, wrapped to the file's line width.
009820*----------------------------------------------------------------
009830
009840 SUB-3300-WRITE-INSERT.
009850
009860     MOVE SPACES TO W-INSERT-BUFFER
009870     MOVE 1      TO W-INS-PTR
009880
009890     STRING 'INSERT INTO ' DELIMITED BY SIZE
009900         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
009910
009920     MOVE SPEC-TABLE-NAME (DEVSPCW-T-DX) TO W-APPEND-TEXT
009930     PERFORM SUB-8900-FIND-APPEND-LEN THRU SUB-8900-EXIT
009940     STRING W-APPEND-TEXT (1 : W-APPEND-LEN) DELIMITED BY SIZE
009950         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
009960
009970     STRING ' (' DELIMITED BY SIZE
009980         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
009990
010000     COMPUTE W-COL-LIST-LEN = W-COL-LIST-PTR - 1
010010     STRING W-COL-LIST-BUFFER (1 : W-COL-LIST-LEN) DELIMITED BY SIZE
010020         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
010030
010040     STRING ') VALUES ' DELIMITED BY SIZE
010050         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
010060
010070     COMPUTE W-ROWS-LEN = W-ROWS-PTR - 1
010080     STRING W-ROWS-BUFFER (1 : W-ROWS-LEN) DELIMITED BY SIZE
010090         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
010100
010110     STRING ';' DELIMITED BY SIZE
010120         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
010130
010140     COMPUTE W-INSERT-LEN = W-INS-PTR - 1
010150     PERFORM SUB-3700-WRITE-WRAPPED THRU SUB-3700-EXIT
010160     .
010170 SUB-3300-EXIT.
010180     EXIT.
010190
010200*----------------------------------------------------------------
010210* SUB-3700-WRITE-WRAPPED - writes W-INSERT-BUFFER(1:W-INSERT-
010220* LEN) to DUMPFILE in successive 199-byte physical lines.
010230*----------------------------------------------------------------
010240
010250 SUB-3700-WRITE-WRAPPED.
010260
010270     MOVE 1 TO W-WRAP-DX
010280
010290     PERFORM SUB-3710-WRITE-ONE-CHUNK THRU SUB-3710-EXIT
010300         VARYING W-WRAP-DX FROM 1 BY 199
010310         UNTIL W-WRAP-DX > W-INSERT-LEN
010320     .
010330 SUB-3700-EXIT.
010340     EXIT.
010350
010360 SUB-3710-WRITE-ONE-CHUNK.
010370
010380     MOVE SPACES TO DUMPFILE-REC
010390
010400     IF W-INSERT-LEN - W-WRAP-DX + 1 < 199
010410         COMPUTE W-WRAP-CHUNK-LEN = W-INSERT-LEN - W-WRAP-DX + 1
010420     ELSE
010430         MOVE 199 TO W-WRAP-CHUNK-LEN
010440     END-IF
010450
010460     MOVE W-INSERT-BUFFER (W-WRAP-DX : W-WRAP-CHUNK-LEN)
010470         TO DUMPFILE-TEXT (1 : W-WRAP-CHUNK-LEN)
010480
010490     WRITE DUMPFILE-REC
010500     .
010510 SUB-3710-EXIT.
010520     EXIT.
010530
010540*----------------------------------------------------------------
010550* SUB-3900-POST-LOAD-SEQ - one ALTER TABLE ... AUTO_INCREMENT
010560* trailer line per table with a configured post-load offset,
010570* written after every INSERT so the restart never lands behind
010580* a row the load just reused the old sequence for.
010590*----------------------------------------------------------------
010600
010610 SUB-3900-POST-LOAD-SEQ.
010620
010630     PERFORM SUB-3910-EMIT-ONE-ALTER THRU SUB-3910-EXIT
010640         VARYING W-RF-DX FROM 1 BY 1
010650         UNTIL W-RF-DX > DEVSPCW-TABLE-CNT
010660     .
010670 SUB-3900-EXIT.
010680     EXIT.
010690
010700 SUB-3910-EMIT-ONE-ALTER.
010710
010720     SET DEVSPCW-T-DX TO DEVSPCW-ROOT-FIRST-OCCS (W-RF-DX)
010730
010740     IF SPEC-POST-LOAD-OFFSET (DEVSPCW-T-DX) = 0
010750         GO TO SUB-3910-EXIT
010760     END-IF
010770
010780     MOVE SPACES TO W-INSERT-BUFFER
010790     MOVE 1      TO W-INS-PTR
010800
010810     STRING 'ALTER TABLE ' DELIMITED BY SIZE
010820         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
010830
010840     MOVE SPEC-TABLE-NAME (DEVSPCW-T-DX) TO W-APPEND-TEXT
010850     PERFORM SUB-8900-FIND-APPEND-LEN THRU SUB-8900-EXIT
010860     STRING W-APPEND-TEXT (1 : W-APPEND-LEN) DELIMITED BY SIZE
010870         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
010880
010890     STRING ' AUTO_INCREMENT = ' DELIMITED BY SIZE
010900         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
010910
010920     MOVE SPEC-POST-LOAD-OFFSET (DEVSPCW-T-DX) TO W-EDIT-OFFSET
010930     PERFORM SUB-3915-LEFT-JUSTIFY-OFFSET THRU SUB-3915-EXIT
010940     STRING W-APPEND-TEXT (1 : W-APPEND-LEN) DELIMITED BY SIZE
010950         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
010960
010970     STRING ';' DELIMITED BY SIZE
010980         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
010990
011000     COMPUTE W-INSERT-LEN = W-INS-PTR - 1
011010     PERFORM SUB-3700-WRITE-WRAPPED THRU SUB-3700-EXIT
011020     .
011030 SUB-3910-EXIT.
011040     EXIT.
011050
011060*----------------------------------------------------------------
011070* SUB-3915-LEFT-JUSTIFY-OFFSET - trims W-EDIT-OFFSET's leading
011080* zero-suppression spaces, leaving the digits in W-APPEND-TEXT
011090* with W-APPEND-LEN set. Same forward-scan idiom DEVMASK uses
011100* on its own edited integer field.
011110*----------------------------------------------------------------
011120
011130 SUB-3915-LEFT-JUSTIFY-OFFSET.
011140
011150     PERFORM SUB-3916-NOOP THRU SUB-3916-EXIT
011160         VARYING W-JUST2-DX FROM 1 BY 1
011170         UNTIL W-JUST2-DX > 9
011180               OR W-EDIT-OFFSET-X (W-JUST2-DX : 1) NOT = SPACE
011190
011200     COMPUTE W-JUST2-LEN = 10 - W-JUST2-DX
011210
011220     MOVE SPACES TO W-APPEND-TEXT
011230     MOVE W-EDIT-OFFSET-X (W-JUST2-DX : W-JUST2-LEN)
011240         TO W-APPEND-TEXT (1 : W-JUST2-LEN)
011250     MOVE W-JUST2-LEN TO W-APPEND-LEN
011260     .
011270 SUB-3915-EXIT.
011280     EXIT.
011290
011300 SUB-3916-NOOP.
011310     CONTINUE.
011320 SUB-3916-EXIT.
011330     EXIT.
011340
011350*----------------------------------------------------------------
011360* SUB-4000-MANIFEST (Unit D) - one summary report line per
011370* table, plain processing order, no root-first grouping.
011380*----------------------------------------------------------------
011390
011400 SUB-4000-MANIFEST.
011410
011420     OPEN OUTPUT MANIFEST
011430
011440     PERFORM SUB-4100-HEADER THRU SUB-4100-EXIT
011450
011460     SET W-FIRST-DETAIL TO TRUE
011470
011480     PERFORM SUB-4200-DETAIL THRU SUB-4200-EXIT
011490         VARYING W-PLN-DX FROM 1 BY 1
011500         UNTIL W-PLN-DX > DEVSPCW-TABLE-CNT
011510
011520     PERFORM SUB-4300-FOOTER THRU SUB-4300-EXIT
011530
011540     CLOSE MANIFEST
011550     .
011560 SUB-4000-EXIT.
011570     EXIT.
011580
011590 SUB-4100-HEADER.
011600
011610     MOVE SPACES TO MANIFEST-REC
011620     STRING '{' DELIMITED BY SIZE INTO MANIFEST-REC
011630     WRITE MANIFEST-REC
011640
011650     MOVE SPACES TO MANIFEST-REC
011660     STRING '  "generated": "' W-RUN-YYYY '-' W-RUN-MM '-'
011670            W-RUN-DD '",'
011680         DELIMITED BY SIZE INTO MANIFEST-REC
011690     WRITE MANIFEST-REC
011700
011710     MOVE W-SOURCE-DB-NAME TO W-APPEND-TEXT
011720     PERFORM SUB-8900-FIND-APPEND-LEN THRU SUB-8900-EXIT
011730     MOVE SPACES TO MANIFEST-REC
011740     MOVE 1 TO W-INS-PTR
011750     STRING '  "source_database": "' DELIMITED BY SIZE
011760         INTO MANIFEST-REC WITH POINTER W-INS-PTR
011770     STRING W-APPEND-TEXT (1 : W-APPEND-LEN) DELIMITED BY SIZE
011780         INTO MANIFEST-REC WITH POINTER W-INS-PTR
011790     STRING '",' DELIMITED BY SIZE
011800         INTO MANIFEST-REC WITH POINTER W-INS-PTR
011810     WRITE MANIFEST-REC
011820
011830     MOVE W-TARGET-DB-NAME TO W-APPEND-TEXT
011840     PERFORM SUB-8900-FIND-APPEND-LEN THRU SUB-8900-EXIT
011850     MOVE SPACES TO MANIFEST-REC
011860     MOVE 1 TO W-INS-PTR
011870     STRING '  "destination_database": "' DELIMITED BY SIZE
011880         INTO MANIFEST-REC WITH POINTER W-INS-PTR
011890     STRING W-APPEND-TEXT (1 : W-APPEND-LEN) DELIMITED BY SIZE
011900         INTO MANIFEST-REC WITH POINTER W-INS-PTR
011910     STRING '",' DELIMITED BY SIZE
011920         INTO MANIFEST-REC WITH POINTER W-INS-PTR
011930     WRITE MANIFEST-REC
011940
011950     MOVE SPACES TO MANIFEST-REC
011960     STRING '  "tables": [' DELIMITED BY SIZE INTO MANIFEST-REC
011970     WRITE MANIFEST-REC
011980     .
011990 SUB-4100-EXIT.
012000     EXIT.
012010
012020 SUB-4200-DETAIL.
012030
012040     SET DEVSPCW-T-DX TO DEVSPCW-PLAIN-OCCS (W-PLN-DX)
012050     SET DEVSELW-T-DX TO DEVSPCW-PLAIN-OCCS (W-PLN-DX)
012060
012070     PERFORM SUB-4250-RESOLVE-FOR-MANIFEST THRU SUB-4250-EXIT
012080
012090     MOVE SPACES TO W-INSERT-BUFFER
012100     MOVE 1      TO W-INS-PTR
012110
012120     IF NOT W-FIRST-DETAIL
012130         STRING ',' DELIMITED BY SIZE
012140             INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
012150     END-IF
012160     SET W-NOT-FIRST-DETAIL TO TRUE
012170
012180     STRING '    {"table": "' DELIMITED BY SIZE
012190         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
012200
012210     MOVE SPEC-TABLE-NAME (DEVSPCW-T-DX) TO W-APPEND-TEXT
012220     PERFORM SUB-8900-FIND-APPEND-LEN THRU SUB-8900-EXIT
012230     STRING W-APPEND-TEXT (1 : W-APPEND-LEN) DELIMITED BY SIZE
012240         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
012250
012260     STRING '", "strategy": "' DELIMITED BY SIZE
012270         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
012280
012290     MOVE W-RESOLVED-STRATEGY-M TO W-APPEND-TEXT
012300     PERFORM SUB-8900-FIND-APPEND-LEN THRU SUB-8900-EXIT
012310     STRING W-APPEND-TEXT (1 : W-APPEND-LEN) DELIMITED BY SIZE
012320         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
012330
012340     STRING '", "selected_rows": ' DELIMITED BY SIZE
012350         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
012360
012370     MOVE DEVSELW-ID-COUNT (DEVSELW-T-DX) TO W-EDIT-OFFSET
012380     PERFORM SUB-3915-LEFT-JUSTIFY-OFFSET THRU SUB-3915-EXIT
012390     STRING W-APPEND-TEXT (1 : W-APPEND-LEN) DELIMITED BY SIZE
012400         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
012410
012420     STRING ', "max_rows": ' DELIMITED BY SIZE
012430         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
012440
012450     IF W-RESOLVED-MAX-ROWS-M = 0
012460         STRING '"none"' DELIMITED BY SIZE
012470             INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
012480     ELSE
012490         MOVE W-RESOLVED-MAX-ROWS-M TO W-EDIT-OFFSET
012500         PERFORM SUB-3915-LEFT-JUSTIFY-OFFSET THRU SUB-3915-EXIT
012510         STRING W-APPEND-TEXT (1 : W-APPEND-LEN) DELIMITED BY SIZE
012520             INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
012530     END-IF
012540
012550     STRING '}' DELIMITED BY SIZE
012560         INTO W-INSERT-BUFFER WITH POINTER W-INS-PTR
012570
012580     COMPUTE W-INSERT-LEN = W-INS-PTR - 1
012590     PERFORM SUB-3700-WRITE-WRAPPED-MANIFEST THRU SUB-3700M-EXIT
012600     .
012610 SUB-4200-EXIT.
012620     EXIT.
012630
012640*----------------------------------------------------------------
012650* SUB-4250-RESOLVE-FOR-MANIFEST - same defaults-fallback chain
012660* DEVSEL applies, restated here for the report only (a table
012670* with no subset configuration reports strategy NONE, rows 0,
012680* per BUSINESS RULES).
012690*----------------------------------------------------------------
012700
012710 SUB-4250-RESOLVE-FOR-MANIFEST.
012720
012730     IF NOT SPEC-TABLE-HAS-SUBSET (DEVSPCW-T-DX)
012740         MOVE 'NONE' TO W-RESOLVED-STRATEGY-M
012750         MOVE 0      TO W-RESOLVED-MAX-ROWS-M
012760         GO TO SUB-4250-EXIT
012770     END-IF
012780
012790     IF SPEC-SUBSET-STRATEGY (DEVSPCW-T-DX) NOT = SPACES
012800         MOVE SPEC-SUBSET-STRATEGY (DEVSPCW-T-DX)
012810                                 TO W-RESOLVED-STRATEGY-M
012820     ELSE
012830         MOVE DEVSPCW-DFLT-STRATEGY TO W-RESOLVED-STRATEGY-M
012840     END-IF
012850
012860     IF SPEC-MAX-ROWS (DEVSPCW-T-DX) NOT = 0
012870         MOVE SPEC-MAX-ROWS (DEVSPCW-T-DX) TO W-RESOLVED-MAX-ROWS-M
012880     ELSE
012890         MOVE DEVSPCW-DFLT-MAX-ROWS TO W-RESOLVED-MAX-ROWS-M
012900     END-IF
012910     .
012920 SUB-4250-EXIT.
012930     EXIT.
012940
012950 SUB-4300-FOOTER.
012960
012970     MOVE SPACES TO MANIFEST-REC
012980     STRING '  ]' DELIMITED BY SIZE INTO MANIFEST-REC
012990     WRITE MANIFEST-REC
013000
013010     MOVE SPACES TO MANIFEST-REC
013020     STRING '}' DELIMITED BY SIZE INTO MANIFEST-REC
013030     WRITE MANIFEST-REC
013040     .
013050 SUB-4300-EXIT.
013060     EXIT.
013070
013080*----------------------------------------------------------------
013090* SUB-3700-WRITE-WRAPPED-MANIFEST - the manifest report has its
013100* own FD, so it gets its own copy of the wrap loop rather than
013110* sharing DUMPFILE's.
013120*----------------------------------------------------------------
013130
013140 SUB-3700-WRITE-WRAPPED-MANIFEST.
013150
013160     MOVE 1 TO W-WRAP-DX
013170
013180     PERFORM SUB-3710-WRITE-ONE-CHUNK-M THRU SUB-3710M-EXIT
013190         VARYING W-WRAP-DX FROM 1 BY 199
013200         UNTIL W-WRAP-DX > W-INSERT-LEN
013210     .
013220 SUB-3700M-EXIT.
013230     EXIT.
013240
013250 SUB-3710-WRITE-ONE-CHUNK-M.
013260
013270     MOVE SPACES TO MANIFEST-REC
013280
013290     IF W-INSERT-LEN - W-WRAP-DX + 1 < 199
013300         COMPUTE W-WRAP-CHUNK-LEN = W-INSERT-LEN - W-WRAP-DX + 1
013310     ELSE
013320         MOVE 199 TO W-WRAP-CHUNK-LEN
013330     END-IF
013340
013350     MOVE W-INSERT-BUFFER (W-WRAP-DX : W-WRAP-CHUNK-LEN)
013360         TO MANIFEST-TEXT (1 : W-WRAP-CHUNK-LEN)
013370
013380     WRITE MANIFEST-REC
013390     .
013400 SUB-3710M-EXIT.
013410     EXIT.
013420
013430*----------------------------------------------------------------
013440* SUB-8900-FIND-APPEND-LEN - reverse-scan trim of W-APPEND-TEXT
013450* down to its true (non-blank) length, same idiom DEVMASK uses
013460* to left-justify a value before STRING-ing it. Safe on a value
013470* that itself contains embedded blanks, since only the trailing
013480* pad is scanned away.
013490*----------------------------------------------------------------
013500
013510 SUB-8900-FIND-APPEND-LEN.
013520
013530     MOVE 120 TO W-APPEND-DX
013540
013550     PERFORM SUB-8905-NOOP THRU SUB-8905-EXIT
013560         VARYING W-APPEND-DX FROM 120 BY -1
013570         UNTIL W-APPEND-DX < 1
013580               OR W-APPEND-TEXT (W-APPEND-DX : 1) NOT = SPACE
013590
013600     MOVE W-APPEND-DX TO W-APPEND-LEN
013610     .
013620 SUB-8900-EXIT.
013630     EXIT.
013640
013650 SUB-8905-NOOP.
013660     CONTINUE.
013670 SUB-8905-EXIT.
013680     EXIT.
013690
013700*----------------------------------------------------------------
013710* SUB-5000-SHUT-DOWN
013720*----------------------------------------------------------------
013730
013740 SUB-5000-SHUT-DOWN.
013750
013760     IF DEV-DEBUG-SW-ON
013770         DISPLAY 'DEVDBGEN TABLES PROCESSED: ' W-TABLES-PROCESSED
013780         DISPLAY 'DEVDBGEN ROWS SELECTED   : ' W-ROWS-SELECTED-TOTAL
013790         DISPLAY 'DEVDBGEN COLS EXCLUDED   : ' W-EXCL-COL-CTR
013800     END-IF
013810     .
013820 SUB-5000-EXIT.
013830     EXIT.
