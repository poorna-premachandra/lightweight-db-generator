000010*========================== DEVDB ================================*
000020* Authors: R Okafor
000030*
000040* Description: Generic source extract record (RECORD LAYOUTS #4).
000050*              Every configured table's extract file uses this
000060*              same shape - a keyed row ID plus an ordered list
000070*              of character field values, one slot per business
000080*              column in the order the table's 'C' control cards
000090*              were loaded. The true column set/types live in the
000100*              production schema, not in this extract, so the
000110*              extract file carries them only as ordered
000120*              text, one slot per configured column.
000130*
000140* License: MIT
000150*
000160* Date        Version  Description
000170* ----        -------  -----------
000180* 2021-06-14  1.0      First release - lightweight generator port
000190*================================================================*
000200
000210 01  SRC-EXTRACT-REC.
000220     05  SRC-ROW-ID              PIC 9(09).
000230     05  SRC-FIELD-VALUE         OCCURS 12 TIMES
000240                                 PIC X(100).
000250     05  FILLER                  PIC X(11).
